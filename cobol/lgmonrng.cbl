000100* Ledger System - Month Range / Year Expansion                    
000110****************************************************************  
000120*                                                               * 
000130*                Month List Expansion Utility                  *  
000140*                                                               * 
000150****************************************************************  
000160 IDENTIFICATION DIVISION.                                         
000170*================================                                 
000180 PROGRAM-ID.       LGMONRNG.                                      
000190*                                                                 
000200 AUTHOR.           R K DENHOLM.                                   
000210 INSTALLATION.     RIVERSIDE DATA SERVICES LTD.                   
000220 DATE-WRITTEN.     17/09/1988.                                    
000230 DATE-COMPILED.                                                   
000240 SECURITY.         COPYRIGHT (C) 1988-2003 & LATER,               
000250*                  RIVERSIDE DATA SERVICES LTD.                   
000260*                  ALL RIGHTS RESERVED.                           
000270*                                                                 
000280* Remarks.         CALLed by the multi-month summary and          
000290*                  multi-month report programs.  Given either     
000300*                  a start/end CCYY-MM pair or a bare CCYY        
000310*                  year, returns the inclusive list of CCYY-MM    
000320*                  month keys, incrementing month with year       
000330*                  rollover (12 bumps to 01 of next year).        
000340*                                                                 
000350* Called Modules.  None.                                          
000360*                                                                 
000370* Files Used.      None - working storage only.                   
000380*                                                                 
000390* Error Messages.  None - bad ranges just yield an empty list.    
000400*                                                                 
000410* Changes:                                                        
000420* 17/09/88 rkd  1.00.00 Created.                                  
000430* 22/01/91 rkd  1.00.01 Added the bare-year form (LK-Mode = "Y"), 
000440*                       previously range only.                    
000450* 09/02/99 jtw  1.00.02 Y2K - all keys already 4-digit CCYY,      
000460*                       rollover logic re-tested into year 2000.  
000470* 04/06/02 rkd  1.00.03 Table bumped from 24 to 36 entries to     
000480*                       match WSLGTAB's known-file window.        
000490*                                                                 
000500****************************************************************  
000510* Copyright Notice.                                               
000520* ****************                                                
000530* This program is part of the Riverside Data Services personal    
000540* ledger batch suite and is Copyright (c) Riverside Data          
000550* Services Ltd, 1988-2003 and later.  For internal use only.      
000560****************************************************************  
000570*                                                                 
000580 ENVIRONMENT DIVISION.                                            
000590*================================                                 
000600 COPY "envdiv.cob".                                               
000610 DATA DIVISION.                                                   
000620*================================                                 
000630 WORKING-STORAGE SECTION.                                         
000640*------------------------                                         
000650 COPY "wslgdate.cob".                                             
000660*                                                                 
000670 77  PROG-NAME               PIC X(20) VALUE "LGMONRNG (1.00.03)".
000680*                                                                 
000690 01  WS-Work-Ctrs.                                                
000700     03  WS-Cur-Yr            PIC 9(4)  COMP.                     
000710     03  WS-Cur-Mo            PIC 99    COMP.                     
000720     03  WS-End-Yr            PIC 9(4)  COMP.                     
000730     03  WS-End-Mo            PIC 99    COMP.                     
000740     03  WS-Out-Ix            PIC 99    COMP.                     
000750*                                                                 
000760 01  WS-Cur-Key.                                                  
000770     03  WS-Cur-Key-Yr        PIC 9(4).                           
000780     03  FILLER               PIC X     VALUE "-".                
000790     03  WS-Cur-Key-Mo        PIC 99.                             
000800     03  WS-Cur-Key-9  REDEFINES WS-Cur-Key.                      
000810         05  FILLER           PIC X(7).                           
000820*                                                                 
000830 LINKAGE SECTION.                                                 
000840*================                                                 
000850 01  LG-Range-WS.                                                 
000860     03  LK-Mode              PIC X.                              
000870         88  LK-Mode-Is-Range      VALUE "R".                     
000880         88  LK-Mode-Is-Year        VALUE "Y".                    
000890     03  LK-Start-Month       PIC X(7).                           
000900     03  LK-End-Month         PIC X(7).                           
000910     03  LK-Year-Arg          PIC 9(4).                           
000920     03  LK-Month-Count       PIC 99   COMP.                      
000930     03  LK-Month-List.                                           
000940         05  LK-Month-Entry OCCURS 36 TIMES                       
000950                             INDEXED BY LK-Mth-Ix                 
000960                             PIC X(7).                            
000970*                                                                 
000980 PROCEDURE DIVISION USING LG-Range-WS.                            
000990*=====================================                            
001000*                                                                 
001010 0000-Main.                                                       
001020     MOVE     ZERO TO LK-Month-Count.                             
001030     MOVE     SPACES TO LK-Month-List.                            
001040     IF       LK-Mode-Is-Year                                     
001050              PERFORM 5100-Expand-Year THRU 5100-Exit             
001060     ELSE                                                         
001070              PERFORM 5000-Expand-Range THRU 5000-Exit.           
001080     GOBACK.                                                      
001090*                                                                 
001100 5000-Expand-Range.                                               
001110*    Start/end are both CCYY-MM; walk month by month until        
001120*    the current key passes the end key, bumping the year         
001130*    on a December to January rollover.                           
001140     MOVE     LK-Start-Month (1:4) TO WS-Cur-Yr.                  
001150     MOVE     LK-Start-Month (6:2) TO WS-Cur-Mo.                  
001160     MOVE     LK-End-Month   (1:4) TO WS-End-Yr.                  
001170     MOVE     LK-End-Month   (6:2) TO WS-End-Mo.                  
001180     MOVE     ZERO TO WS-Out-Ix.                                  
001190 5010-Range-Loop.                                                 
001200     IF       WS-Cur-Yr > WS-End-Yr                               
001210              GO TO 5000-Exit.                                    
001220     IF       WS-Cur-Yr = WS-End-Yr AND WS-Cur-Mo > WS-End-Mo     
001230              GO TO 5000-Exit.                                    
001240     IF       WS-Out-Ix = 36                                      
001250              GO TO 5000-Exit.                                    
001260     ADD      1 TO WS-Out-Ix.                                     
001270     MOVE     WS-Cur-Yr TO WS-Cur-Key-Yr.                         
001280     MOVE     WS-Cur-Mo TO WS-Cur-Key-Mo.                         
001290     MOVE     WS-Cur-Key TO LK-Month-Entry (WS-Out-Ix).           
001300     MOVE     WS-Out-Ix TO LK-Month-Count.                        
001310     PERFORM  5200-Bump-Month THRU 5200-Exit.                     
001320     GO TO    5010-Range-Loop.                                    
001330 5000-Exit.                                                       
001340     EXIT.                                                        
001350*                                                                 
001360 5100-Expand-Year.                                                
001370*    Bare year - always the full 12 months, Jan through Dec.      
001380     MOVE     LK-Year-Arg TO WS-Cur-Yr.                           
001390     MOVE     ZERO TO WS-Out-Ix.                                  
001400 5110-Year-Loop.                                                  
001410     IF       WS-Out-Ix = 12                                      
001420              GO TO 5100-Exit.                                    
001430     ADD      1 TO WS-Out-Ix.                                     
001440     MOVE     WS-Cur-Yr  TO WS-Cur-Key-Yr.                        
001450     MOVE     WS-Out-Ix  TO WS-Cur-Key-Mo.                        
001460     MOVE     WS-Cur-Key TO LK-Month-Entry (WS-Out-Ix).           
001470     MOVE     WS-Out-Ix  TO LK-Month-Count.                       
001480 5100-Exit.                                                       
001490     EXIT.                                                        
001500*                                                                 
001510 5200-Bump-Month.                                                 
001520     ADD      1 TO WS-Cur-Mo.                                     
001530     IF       WS-Cur-Mo > 12                                      
001540              MOVE 1 TO WS-Cur-Mo                                 
001550              ADD  1 TO WS-Cur-Yr.                                
001560 5200-Exit.                                                       
001570     EXIT.                                                        
