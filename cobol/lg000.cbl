000100* Ledger System - Add A Transaction                               
000110****************************************************              
000120*                                                   *             
000130*        Ledger Add-Transaction / Start-Of-Run      *             
000140*                                                   *             
000150****************************************************              
000160 IDENTIFICATION DIVISION.                                         
000170*================================                                 
000180 PROGRAM-ID.       LG000.                                         
000190*                                                                 
000200 AUTHOR.           R K DENHOLM.                                   
000210 INSTALLATION.     RIVERSIDE DATA SERVICES LTD.                   
000220 DATE-WRITTEN.     08/09/1988.                                    
000230 DATE-COMPILED.                                                   
000240 SECURITY.         COPYRIGHT (C) 1988-2003 & LATER,               
000250*                  RIVERSIDE DATA SERVICES LTD.                   
000260*                  ALL RIGHTS RESERVED.                           
000270*                                                                 
000280* Remarks.         Resolves the run date (today, -1/-2/-3         
000290*                  days, or a literal CCYY-MM-DD), derives        
000300*                  the CCYY-MM file key and appends one           
000310*                  transaction to that month's ledger file,       
000320*                  creating the file first time up.               
000330*                                                                 
000340* Called Modules.  None.                                          
000350*                                                                 
000360* Files Used.      LGTRAN-nnnnnn.  Monthly transaction file.      
000370*                                                                 
000380* Error Messages.  LG001 - Bad date argument.                     
000390*                  LG002 - Open/write failure on trans file.      
000400*                                                                 
000410* Changes:                                                        
000420* 08/09/88 rkd  1.00.00 Created.                                  
000430* 14/02/89 rkd  1.00.01 Added -2/-3 day shorthand, only           
000440*                       -1 (yesterday) was accepted before.       
000450* 03/07/90 rkd  1.00.02 Reject dates that fail the                
000460*                       CCYY-MM-DD picture test outright,         
000470*                       previously fell through to garbage.       
000480* 19/11/93 rkd  1.01.00 File-not-found on OPEN INPUT is           
000490*                       no longer fatal, we OPEN OUTPUT to        
000500*                       create then re-OPEN EXTEND.               
000510* 09/02/99 jtw  1.01.01 Y2K - LT-Date-Yr already 4-digit,         
000520*                       relative-date borrow re-tested and        
000530*                       confirmed correct across the century      
000540*                       boundary.                                 
000550* 21/05/01 als  1.01.02 Echo line reworded per audit request      
000560*                       #4471, now shows the full record.         
000570* 12/03/02 rkd  1.02.00 Category/Amount/Type/Note now come        
000580*                       in on the calling sequence, were          
000590*                       hard-wired to spaces before.              
000600*                                                                 
000610****************************************************************  
000620* Copyright Notice.                                               
000630* ****************                                                
000640* This program is part of the Riverside Data Services personal    
000650* ledger batch suite and is Copyright (c) Riverside Data          
000660* Services Ltd, 1988-2003 and later.  For internal use only.      
000670****************************************************************  
000680*                                                                 
000690 ENVIRONMENT DIVISION.                                            
000700*================================                                 
000710 COPY "envdiv.cob".                                               
000720 INPUT-OUTPUT SECTION.                                            
000730 FILE-CONTROL.                                                    
000740 COPY "sellgtrn.cob".                                             
000750*                                                                 
000760 DATA DIVISION.                                                   
000770*================================                                 
000780 FILE SECTION.                                                    
000790 COPY "fdlgtrn.cob".                                              
000800*                                                                 
000810 WORKING-STORAGE SECTION.                                         
000820*------------------------                                         
000830 77  PROG-NAME               PIC X(17) VALUE "LG000  (1.02.00)".  
000840*                                                                 
000850 COPY "wslgdate.cob".                                             
000860*                                                                 
000870 01  WS-Control-Data.                                             
000880     03  WS-LG-Trans-Prefix       PIC X(7)  VALUE "LGTRAN-".      
000890     03  WS-LG-Trans-File-Name    PIC X(14).                      
000900     03  LG-Trans-Status          PIC XX.                         
000910     03  WS-Reply                 PIC X.                          
000920     03  WS-Date-Arg               PIC X(10) VALUE SPACES.        
000930     03  WS-Valid-Date             PIC X     VALUE "Y".           
000940         88  WS-Date-Is-Valid              VALUE "Y".             
000950         88  WS-Date-Is-Invalid            VALUE "N".             
000960*                                                                 
000970 01  Error-Messages.                                              
000980     03  LG001    PIC X(37) VALUE                                 
000990                  "LG001 Invalid date argument, ignored".         
001000     03  LG002    PIC X(40) VALUE                                 
001010                  "LG002 Open/write failure on trans file".       
001020*                                                                 
001030 01  Error-Code                PIC 999.                           
001040*                                                                 
001050 LINKAGE SECTION.                                                 
001060*================                                                 
001070 01  LK-Trans-Args.                                               
001080     03  LK-Date-Arg             PIC X(10).                       
001090     03  LK-Category-Arg         PIC X(20).                       
001100     03  LK-Amount-Arg           PIC S9(7)V99.                    
001110     03  LK-Type-Arg             PIC X(7).                        
001120     03  LK-Note-Arg             PIC X(30).                       
001130*                                                                 
001140 PROCEDURE DIVISION USING LK-Trans-Args.                          
001150*=====================================                            
001160*                                                                 
001170 0000-Main.                                                       
001180     MOVE LK-Date-Arg  TO WS-Date-Arg.                            
001190     PERFORM 0100-Resolve-Date THRU 0100-Exit.                    
001200     IF       WS-Date-Is-Invalid                                  
001210              DISPLAY LG001                                       
001220              GO TO 0900-Exit-Program.                            
001230     PERFORM 0200-Build-Key   THRU 0200-Exit.                     
001240     PERFORM 0300-Open-Create THRU 0300-Exit.                     
001250     PERFORM 0400-Write-Record THRU 0400-Exit.                    
001260     PERFORM 0500-Echo-Record THRU 0500-Exit.                     
001270     GO TO 0900-Exit-Program.                                     
001280*                                                                 
001290 0100-Resolve-Date.                                               
001300*    Literal "1" or spaces means today; -1/-2/-3 means            
001310*    that many days before today; anything else must              
001320*    parse as a valid CCYY-MM-DD or the add is rejected.          
001330     SET WS-Date-Is-Valid    TO TRUE.                             
001340     IF       WS-Date-Arg = SPACES OR WS-Date-Arg = "1"           
001350              ACCEPT  LG-Work-Date-8 FROM DATE YYYYMMDD           
001360              MOVE    LG-WD-Yr TO LT-Date-Yr                      
001370              MOVE    LG-WD-Mo TO LT-Date-Mo                      
001380              MOVE    LG-WD-Dy TO LT-Date-Dy                      
001390              MOVE    "-" TO LT-Date (5:1) LT-Date (8:1)          
001400              GO TO 0100-Exit.                                    
001410     IF       WS-Date-Arg = "-1" OR "-2" OR "-3"                  
001420              MOVE WS-Date-Arg (2:1) TO LG-Rel-Literal            
001430              PERFORM 0150-Compute-Relative THRU 0150-Exit        
001440              GO TO 0100-Exit.                                    
001450     IF       WS-Date-Arg (5:1) = "-" AND WS-Date-Arg (8:1) = "-" 
001460              MOVE WS-Date-Arg TO LT-Date                         
001470              IF LT-Date-Mo NOT NUMERIC OR LT-Date-Dy NOT NUMERIC 
001480                 OR LT-Date-Yr NOT NUMERIC                        
001490                 SET WS-Date-Is-Invalid TO TRUE                   
001500              END-IF                                              
001510              GO TO 0100-Exit.                                    
001520     SET      WS-Date-Is-Invalid TO TRUE.                         
001530 0100-Exit.                                                       
001540     EXIT.                                                        
001550*                                                                 
001560 0150-Compute-Relative.                                           
001570     ACCEPT   LG-Work-Date-8 FROM DATE YYYYMMDD.                  
001580     SUBTRACT LG-Rel-Days-Back FROM LG-WD-Dy.                     
001590     IF       LG-WD-Dy NOT > ZERO                                 
001600              SUBTRACT 1 FROM LG-WD-Mo                            
001610              IF LG-WD-Mo = ZERO                                  
001620                 MOVE 12 TO LG-WD-Mo                              
001630                 SUBTRACT 1 FROM LG-WD-Yr                         
001640              END-IF                                              
001650              MOVE LG-WD-Mo TO LG-Dim-Ix                          
001660              ADD  LG-Days-In-Month (LG-Dim-Ix) TO LG-WD-Dy.      
001670     MOVE     LG-WD-Yr TO LT-Date-Yr.                             
001680     MOVE     LG-WD-Mo TO LT-Date-Mo.                             
001690     MOVE     LG-WD-Dy TO LT-Date-Dy.                             
001700     MOVE     "-"      TO LT-Date (5:1) LT-Date (8:1).            
001710 0150-Exit.                                                       
001720     EXIT.                                                        
001730*                                                                 
001740 0200-Build-Key.                                                  
001750*    Month key is the first 7 characters of the date -            
001760*    no cross-check against an existing file's own rows.          
001770     STRING   WS-LG-Trans-Prefix   DELIMITED BY SIZE              
001780              LT-Date-Yr           DELIMITED BY SIZE              
001790              "-"                  DELIMITED BY SIZE              
001800              LT-Date-Mo           DELIMITED BY SIZE              
001810              INTO WS-LG-Trans-File-Name.                         
001820 0200-Exit.                                                       
001830     EXIT.                                                        
001840*                                                                 
001850 0300-Open-Create.                                                
001860     OPEN     EXTEND LG-Trans-File.                               
001870     IF       LG-Trans-Status = "35"                              
001880              OPEN OUTPUT LG-Trans-File                           
001890              CLOSE LG-Trans-File                                 
001900              OPEN EXTEND LG-Trans-File.                          
001910     IF       LG-Trans-Status NOT = "00"                          
001920              DISPLAY LG002 " Status = " LG-Trans-Status          
001930              GO TO 0900-Exit-Program.                            
001940 0300-Exit.                                                       
001950     EXIT.                                                        
001960*                                                                 
001970 0400-Write-Record.                                               
001980*    12/03/02 rkd - category/amount/type/note now moved from      
001990*    the calling sequence, were spaces/zero before.               
002000     MOVE     LK-Category-Arg  TO LT-Category.                    
002010     MOVE     LK-Amount-Arg    TO LT-Amount.                      
002020     MOVE     LK-Type-Arg      TO LT-Type.                        
002030     MOVE     LK-Note-Arg      TO LT-Note.                        
002040     WRITE    LG-Transaction-Record.                              
002050 0400-Exit.                                                       
002060     EXIT.                                                        
002070*                                                                 
002080 0500-Echo-Record.                                                
002090     DISPLAY  "ADDED: " LT-Date " " LT-Category " "               
002100              LT-Amount " " LT-Type " " LT-Note.                  
002110     CLOSE    LG-Trans-File.                                      
002120 0500-Exit.                                                       
002130     EXIT.                                                        
002140*                                                                 
002150 0900-Exit-Program.                                               
002160     GOBACK.                                                      
