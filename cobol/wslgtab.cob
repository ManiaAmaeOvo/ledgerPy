000100****************************************************              
000110*  Known Ledger Month-File Table                    *             
000120*     Ledger Keeps One Data File Per CCYY-MM        *             
000130****************************************************              
000140* U7 (category scan) and U6 (range/year expansion)                
000150* both need "every month file that might exist" -                 
000160* there being no directory scan available to a                    
000170* batch COBOL run, we carry a fixed rolling window                
000180* of candidate month keys here, same shape as the                 
000190* old GL suite's WSNAMES file-name table.                         
000200*                                                                 
000210* 25/08/88 rkd - Created, initial 24-month window.                
000220* 09/10/96 rkd - Widened window to 36 months, the                 
000230*                shop was still holding 3 full years              
000240*                of ledger detail on-line.                        
000250* 19/01/99 jtw - Y2K: keys are CCYY-MM throughout,                
000260*                window itself needs no code change.              
000270* 08/05/07 als - Re-based window start to 2005-01,                
000280*                oldest data long since archived off.             
000290 01  LG-Month-Table-Base.                                         
000300     03  LG-Mth-01           PIC X(7)  VALUE "2005-01".           
000310     03  LG-Mth-02           PIC X(7)  VALUE "2005-02".           
000320     03  LG-Mth-03           PIC X(7)  VALUE "2005-03".           
000330     03  LG-Mth-04           PIC X(7)  VALUE "2005-04".           
000340     03  LG-Mth-05           PIC X(7)  VALUE "2005-05".           
000350     03  LG-Mth-06           PIC X(7)  VALUE "2005-06".           
000360     03  LG-Mth-07           PIC X(7)  VALUE "2005-07".           
000370     03  LG-Mth-08           PIC X(7)  VALUE "2005-08".           
000380     03  LG-Mth-09           PIC X(7)  VALUE "2005-09".           
000390     03  LG-Mth-10           PIC X(7)  VALUE "2005-10".           
000400     03  LG-Mth-11           PIC X(7)  VALUE "2005-11".           
000410     03  LG-Mth-12           PIC X(7)  VALUE "2005-12".           
000420     03  LG-Mth-13           PIC X(7)  VALUE "2006-01".           
000430     03  LG-Mth-14           PIC X(7)  VALUE "2006-02".           
000440     03  LG-Mth-15           PIC X(7)  VALUE "2006-03".           
000450     03  LG-Mth-16           PIC X(7)  VALUE "2006-04".           
000460     03  LG-Mth-17           PIC X(7)  VALUE "2006-05".           
000470     03  LG-Mth-18           PIC X(7)  VALUE "2006-06".           
000480     03  LG-Mth-19           PIC X(7)  VALUE "2006-07".           
000490     03  LG-Mth-20           PIC X(7)  VALUE "2006-08".           
000500     03  LG-Mth-21           PIC X(7)  VALUE "2006-09".           
000510     03  LG-Mth-22           PIC X(7)  VALUE "2006-10".           
000520     03  LG-Mth-23           PIC X(7)  VALUE "2006-11".           
000530     03  LG-Mth-24           PIC X(7)  VALUE "2006-12".           
000540     03  LG-Mth-25           PIC X(7)  VALUE "2007-01".           
000550     03  LG-Mth-26           PIC X(7)  VALUE "2007-02".           
000560     03  LG-Mth-27           PIC X(7)  VALUE "2007-03".           
000570     03  LG-Mth-28           PIC X(7)  VALUE "2007-04".           
000580     03  LG-Mth-29           PIC X(7)  VALUE "2007-05".           
000590     03  LG-Mth-30           PIC X(7)  VALUE "2007-06".           
000600     03  LG-Mth-31           PIC X(7)  VALUE "2007-07".           
000610     03  LG-Mth-32           PIC X(7)  VALUE "2007-08".           
000620     03  LG-Mth-33           PIC X(7)  VALUE "2007-09".           
000630     03  LG-Mth-34           PIC X(7)  VALUE "2007-10".           
000640     03  LG-Mth-35           PIC X(7)  VALUE "2007-11".           
000650     03  LG-Mth-36           PIC X(7)  VALUE "2007-12".           
000660 01  LG-Month-Table REDEFINES LG-Month-Table-Base.                
000670     03  LG-Month-Entry      PIC X(7)  OCCURS 36                  
000680                              INDEXED BY LG-Mth-Ix.               
000690 01  LG-Month-Table-Count    PIC 99    VALUE 36.                  
000700 01  LG-Month-File-Prefix    PIC X(7)  VALUE "LGTRAN-".           
000710 01  LG-Month-Table-Os-Delim PIC X     VALUE "-".                 
