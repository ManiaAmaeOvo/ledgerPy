000100****************************************************              
000110*  Category-Total Tables                            *             
000120*     Shared By LGSUMM/LGMSUMM/LGEXPRT/LGANNL/       *            
000130*     LGCATLST                                       *            
000140****************************************************              
000150* One shape, several tables: per-month expense,                   
000160* per-month income, and the running all-months                    
000170* (grand) expense/income tables built up in                       
000180* LGMSUMM and LGANNL.                                             
000190*                                                                 
000200* 05/09/88 rkd - Created, 30-entry expense table.                 
000210* 12/06/91 rkd - Split off a separate income table                
000220*                for the multi-month reports.                     
000230* 08/08/97 rkd - Widened tables 30 to 40 entries,                 
000240*                more categories in use than 1988.                
000250* 14/12/99 jtw - Y2K: no date fields in this block.               
000260 01  LG-Expense-Category-Table.                                   
000270     03  LG-Exp-Cat-Count       PIC 99   COMP VALUE ZERO.         
000280     03  LG-Exp-Cat-Entry OCCURS 40 TIMES                         
000290                          INDEXED BY LG-Exp-Ix.                   
000300         05  LC-Exp-Category    PIC X(20).                        
000310         05  LC-Exp-Total       PIC S9(9)V99 COMP-3.              
000320 01  LG-Income-Category-Table.                                    
000330     03  LG-Inc-Cat-Count       PIC 99   COMP VALUE ZERO.         
000340     03  LG-Inc-Cat-Entry OCCURS 40 TIMES                         
000350                          INDEXED BY LG-Inc-Ix.                   
000360         05  LC-Inc-Category    PIC X(20).                        
000370         05  LC-Inc-Total       PIC S9(9)V99 COMP-3.              
000380 01  LG-Grand-Expense-Cat-Table.                                  
000390     03  LG-Gr-Exp-Cat-Count    PIC 99   COMP VALUE ZERO.         
000400     03  LG-Gr-Exp-Cat-Entry OCCURS 40 TIMES                      
000410                          INDEXED BY LG-Gr-Exp-Ix.                
000420         05  LC-Gr-Exp-Category PIC X(20).                        
000430         05  LC-Gr-Exp-Total    PIC S9(9)V99 COMP-3.              
000440 01  LG-Grand-Income-Cat-Table.                                   
000450     03  LG-Gr-Inc-Cat-Count    PIC 99   COMP VALUE ZERO.         
000460     03  LG-Gr-Inc-Cat-Entry OCCURS 40 TIMES                      
000470                          INDEXED BY LG-Gr-Inc-Ix.                
000480         05  LC-Gr-Inc-Category PIC X(20).                        
000490         05  LC-Gr-Inc-Total    PIC S9(9)V99 COMP-3.              
000500 01  LG-Cat-Work-Ctrs.                                            
000510     03  LG-Cat-Sub             PIC 99   COMP.                    
000520     03  LG-Cat-Sub2            PIC 99   COMP.                    
000530     03  LG-Cat-Swap-Total      PIC S9(9)V99 COMP-3.              
000540     03  LG-Cat-Swap-Name       PIC X(20).                        
