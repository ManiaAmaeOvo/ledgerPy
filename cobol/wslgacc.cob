000100****************************************************              
000110*  Working Storage For The Month Accumulator        *             
000120*     One Occurrence Per Month Processed            *             
000130****************************************************              
000140* 512 (working storage), not written to a data set -              
000150*   used only to roll up U4/U5 grand totals.                      
000160*                                                                 
000170* 21/06/88 rkd - Created.                                         
000180* 05/04/95 rkd - Split LS-Net out from LS-Income minus            
000190*                LS-Expense so callers do not re-add.             
000200* 14/12/99 jtw - Y2K: LS-Month held as CCYY-MM, ok.               
000210 01  LG-Month-Summary.                                            
000220     03  LS-Month             PIC X(7).                           
000230     03  LS-Income            PIC S9(9)V99 COMP-3.                
000240     03  LS-Expense           PIC S9(9)V99 COMP-3.                
000250     03  LS-Net               PIC S9(9)V99 COMP-3.                
000260     03  FILLER               PIC X(16).                          
