000100* Ledger System - Multi-Month Summary To Console                  
000110****************************************************************  
000120*                                                               * 
000130*             Multi-Month Income/Expense Summary               *  
000140*                                                               * 
000150****************************************************************  
000160 IDENTIFICATION DIVISION.                                         
000170*================================                                 
000180 PROGRAM-ID.       LGMSUMM.                                       
000190*                                                                 
000200 AUTHOR.           J T WREN.                                      
000210 INSTALLATION.     RIVERSIDE DATA SERVICES LTD.                   
000220 DATE-WRITTEN.     04/10/1988.                                    
000230 DATE-COMPILED.                                                   
000240 SECURITY.         COPYRIGHT (C) 1988-2003 & LATER,               
000250*                  RIVERSIDE DATA SERVICES LTD.                   
000260*                  ALL RIGHTS RESERVED.                           
000270*                                                                 
000280* Remarks.         Drives LGMONRNG for a range or year, then      
000290*                  for each returned month, prints income,        
000300*                  expense, net and per-category expense and      
000310*                  income totals, merging each month's totals     
000320*                  into all-months grand accumulators, printed    
000330*                  at the end.                                    
000340*                                                                 
000350* Called Modules.  LGMONRNG - month range/year expansion.         
000360*                                                                 
000370* Files Used.      LGTRAN-nnnnnn.  Monthly transaction file.      
000380*                                                                 
000390* Error Messages.  LG021 - Month has no records, skipped.         
000400*                                                                 
000410* Changes:                                                        
000420* 04/10/88 jtw  1.00.00 Created.                                  
000430* 19/08/94 jtw  1.00.01 Grand category tables added, previously   
000440*                       only grand income/expense/net was kept.   
000450* 09/02/99 jtw  1.00.02 Y2K - month keys already CCYY-MM.         
000460* 02/09/03 mrs  1.00.03 Income category merge added, was          
000470*                       expense-only until this request.          
000480* 07/04/04 rkd  1.00.04 Per-month category totals were building   
000490*                       but never printing - added the sort and   
000500*                       display for both tables before the merge. 
000510*                       Grand tables now sorted descending too,   
000520*                       matched LGSUMM's presentation rule.       
000530*                                                                 
000540****************************************************************  
000550* Copyright Notice.                                               
000560* ****************                                                
000570* This program is part of the Riverside Data Services personal    
000580* ledger batch suite and is Copyright (c) Riverside Data          
000590* Services Ltd, 1988-2003 and later.  For internal use only.      
000600****************************************************************  
000610*                                                                 
000620*    Standard shop ENVIRONMENT boilerplate, one transaction file  
000630*    only - this program never writes a report file of its own,   
000640*    every total goes straight to the console.                    
000650 ENVIRONMENT DIVISION.                                            
000660*================================                                 
000670 COPY "envdiv.cob".                                               
000680 INPUT-OUTPUT SECTION.                                            
000690 FILE-CONTROL.                                                    
000700 COPY "sellgtrn.cob".                                             
000710*                                                                 
000720 DATA DIVISION.                                                   
000730*================================                                 
000740 FILE SECTION.                                                    
000750 COPY "fdlgtrn.cob".                                              
000760*                                                                 
000770*    WSLGACC gives the single-month LS- accumulator fields,       
000780*    WSLGCAT the four category tables (this month's expense and   
000790*    income, plus the all-months grand versions of each), and     
000800*    WSLGDATE is carried as standard boilerplate though this      
000810*    program has no date-shorthand or week work to do with it.    
000820 WORKING-STORAGE SECTION.                                         
000830*------------------------                                         
000840 77  PROG-NAME               PIC X(18) VALUE "LGMSUMM (1.00.04)". 
000850*                                                                 
000860 COPY "wslgacc.cob".                                              
000870 COPY "wslgcat.cob".                                              
000880 COPY "wslgdate.cob".                                             
000890*                                                                 
000900*    WS-Month-Ix drives the outer PERFORM VARYING-style loop over 
000910*    the month list LGMONRNG hands back; WS-Disp-Ix is reused     
000920*    across every display/merge loop below, one at a time.        
000930 01  WS-Control-Data.                                             
000940     03  WS-LG-Trans-Prefix       PIC X(7)  VALUE "LGTRAN-".      
000950     03  WS-LG-Trans-File-Name    PIC X(14).                      
000960     03  LG-Trans-Status          PIC XX.                         
000970     03  WS-Eof-Switch            PIC X     VALUE "N".            
000980         88  WS-End-Of-File               VALUE "Y".              
000990     03  WS-Record-Count          PIC 9(5) COMP VALUE ZERO.       
001000     03  WS-Month-Ix              PIC 99   COMP.                  
001010     03  WS-Disp-Ix               PIC 99   COMP.                  
001020*                                                                 
001030*    Running totals across every month in the caller's range -    
001040*    built up one month at a time in 3200, printed once at the    
001050*    very end by 3300.                                            
001060 01  WS-Grand-Ctrs.                                               
001070     03  WS-Grand-Income          PIC S9(9)V99 COMP-3 VALUE ZERO. 
001080     03  WS-Grand-Expense         PIC S9(9)V99 COMP-3 VALUE ZERO. 
001090     03  WS-Grand-Net             PIC S9(9)V99 COMP-3 VALUE ZERO. 
001100*                                                                 
001110*    A missing or empty month in the caller's range is not fatal  
001120*    to the run - it is skipped and the message goes out, the     
001130*    rest of the range still gets processed.  There is only the   
001140*    one message here since a missing file and a file with no     
001150*    records both land on the same LG021 text.                    
001160 01  Error-Messages.                                              
001170     03  LG021    PIC X(31) VALUE                                 
001180                  "LG021 Month has no records".                   
001190*                                                                 
001200 LINKAGE SECTION.                                                 
001210*================                                                 
001220*    Whole working area is LGMONRNG's own LINKAGE shape, passed   
001230*    straight through on the CALL in 0000-Main and filled in by   
001240*    that subprogram before control returns here.                 
001250 01  LG-Range-WS.                                                 
001260     03  LK-Mode              PIC X.                              
001270     03  LK-Start-Month       PIC X(7).                           
001280     03  LK-End-Month         PIC X(7).                           
001290     03  LK-Year-Arg          PIC 9(4).                           
001300     03  LK-Month-Count       PIC 99   COMP.                      
001310     03  LK-Month-List.                                           
001320         05  LK-Month-Entry OCCURS 36 TIMES                       
001330                             INDEXED BY LK-Mth-Ix                 
001340                             PIC X(7).                            
001350*                                                                 
001360 PROCEDURE DIVISION USING LG-Range-WS.                            
001370*=====================================                            
001380*                                                                 
001390*    LGMONRNG does all the range/year expansion - by the time     
001400*    control comes back here LK-Month-List is just a flat table   
001410*    of CCYY-MM keys and LK-Month-Count says how many are in it.  
001420*    Nothing here cares whether the caller asked for a range, a   
001430*    whole year, or a single month - that distinction is entirely 
001440*    LGMONRNG's business, hidden behind LK-Mode on the way in.    
001450 0000-Main.                                                       
001460     CALL     "LGMONRNG" USING LG-Range-WS.                       
001470     IF       LK-Month-Count = ZERO                               
001480              GO TO 0900-Exit-Program.                            
001490     PERFORM  3000-Process-Month-List THRU 3000-Exit.             
001500     PERFORM  3300-Display-Grand-Totals THRU 3300-Exit.           
001510     GO TO    0900-Exit-Program.                                  
001520*                                                                 
001530*    Straight walk of the month table LGMONRNG built - order      
001540*    matters for the console listing but not for the grand        
001550*    totals, which just accumulate regardless of month order.     
001560*    WS-Month-Ix is reset to 1 here every run - the field is not  
001570*    cleared anywhere else, so this is the only place it starts.  
001580 3000-Process-Month-List.                                         
001590     MOVE     1 TO WS-Month-Ix.                                   
001600 3010-Month-Loop.                                                 
001610     IF       WS-Month-Ix > LK-Month-Count                        
001620              GO TO 3000-Exit.                                    
001630     PERFORM  3100-Month-Block THRU 3100-Exit.                    
001640     ADD      1 TO WS-Month-Ix.                                   
001650     GO TO    3010-Month-Loop.                                    
001660 3000-Exit.                                                       
001670     EXIT.                                                        
001680*                                                                 
001690*    One month's worth of work - accumulate, sort, display, then  
001700*    fold into the grand totals before moving to the next month.  
001710*    Both category tables are cleared here since WORKING-STORAGE  
001720*    VALUE clauses only take effect once, at program load.        
001730 3100-Month-Block.                                                
001740     MOVE     ZERO TO LS-Income LS-Expense LS-Net.                
001750     MOVE     ZERO TO LG-Exp-Cat-Count LG-Inc-Cat-Count.          
001760     MOVE     ZERO TO WS-Record-Count.                            
001770     MOVE     "N"  TO WS-Eof-Switch.                              
001780     MOVE     LK-Month-Entry (WS-Month-Ix) TO LS-Month.           
001790     STRING   WS-LG-Trans-Prefix   DELIMITED BY SIZE              
001800              LS-Month             DELIMITED BY SIZE              
001810              INTO WS-LG-Trans-File-Name.                         
001820     OPEN     INPUT LG-Trans-File.                                
001830     IF       LG-Trans-Status = "35"                              
001840              DISPLAY LS-Month " " LG021                          
001850              GO TO 3100-Exit.                                    
001860     PERFORM  3110-Read-Month THRU 3110-Exit                      
001870              UNTIL WS-End-Of-File.                               
001880     CLOSE    LG-Trans-File.                                      
001890     IF       WS-Record-Count = ZERO                              
001900              DISPLAY LS-Month " " LG021                          
001910              GO TO 3100-Exit.                                    
001920     DISPLAY  "MONTH " LS-Month " INCOME  " LS-Income.            
001930     DISPLAY  "MONTH " LS-Month " EXPENSE " LS-Expense.           
001940     DISPLAY  "MONTH " LS-Month " NET     " LS-Net.               
001950     PERFORM  3150-Sort-Expense-Table THRU 3150-Exit.             
001960     PERFORM  3160-Sort-Income-Table THRU 3160-Exit.              
001970     PERFORM  3170-Display-Category-Totals THRU 3170-Exit.        
001980     PERFORM  3200-Merge-Grand-Totals THRU 3200-Exit.             
001990 3100-Exit.                                                       
002000     EXIT.                                                        
002010*                                                                 
002020*    Same one-record-per-visit shape as LGSUMM's 1100 and         
002030*    LGEXPRT's 2100 - the PERFORM ... UNTIL back in 3100          
002040*    drives it.                                                   
002050 3110-Read-Month.                                                 
002060     READ     LG-Trans-File                                       
002070              AT END SET WS-End-Of-File TO TRUE                   
002080              NOT AT END PERFORM 3120-One-Record THRU 3120-Exit   
002090     END-READ.                                                    
002100 3110-Exit.                                                       
002110     EXIT.                                                        
002120*                                                                 
002130*    Unlike LGSUMM and LGEXPRT, this program tables both income   
002140*    and expense by category - 1.00.03 added the income side,     
002150*    the console display for it followed in 1.00.04.  LS-Net is   
002160*    recomputed on every record rather than once at the end, the  
002170*    same running-total habit LGSUMM's 1150 uses.                 
002180 3120-One-Record.                                                 
002190     ADD      1 TO WS-Record-Count.                               
002200     IF       LT-Is-Income                                        
002210              ADD LT-Amount TO LS-Income                          
002220              PERFORM 3130-Table-Income THRU 3130-Exit            
002230     ELSE                                                         
002240        IF    LT-Is-Expense                                       
002250              ADD LT-Amount TO LS-Expense                         
002260              PERFORM 3140-Table-Expense THRU 3140-Exit           
002270        END-IF                                                    
002280     END-IF.                                                      
002290     COMPUTE  LS-Net = LS-Income - LS-Expense.                    
002300 3120-Exit.                                                       
002310     EXIT.                                                        
002320*                                                                 
002330*    Linear search into the month's income table, same idiom      
002340*    as the expense side in 3140 below.  Both are plain SEARCH    
002350*    (not SEARCH ALL) since the table is unsorted while it is     
002360*    being built - the sort in 3160 only happens afterwards.      
002370 3130-Table-Income.                                               
002380     SET      LG-Inc-Ix TO 1.                                     
002390     SEARCH   LG-Inc-Cat-Entry                                    
002400              AT END PERFORM 3131-New-Income THRU 3131-Exit       
002410              WHEN LC-Inc-Category (LG-Inc-Ix) = LT-Category      
002420                   ADD LT-Amount TO LC-Inc-Total (LG-Inc-Ix).     
002430 3130-Exit.                                                       
002440     EXIT.                                                        
002450*                                                                 
002460*    Table caps at 40 categories, same limit as every other       
002470*    category table in this suite.  A 41st distinct category in   
002480*    one month is simply dropped from the per-month table - its   
002490*    amount is still counted in LS-Income above, just not broken  
002500*    out on the category listing.                                 
002510 3131-New-Income.                                                 
002520     IF       LG-Inc-Cat-Count < 40                               
002530              ADD 1 TO LG-Inc-Cat-Count                           
002540              SET LG-Inc-Ix TO LG-Inc-Cat-Count                   
002550              MOVE LT-Category TO LC-Inc-Category (LG-Inc-Ix)     
002560              MOVE LT-Amount   TO LC-Inc-Total (LG-Inc-Ix).       
002570 3131-Exit.                                                       
002580     EXIT.                                                        
002590*                                                                 
002600*    Expense side of the same month table-build, mirrors 3130.    
002610*    Both tables are cleared back in 3100 at the start of every   
002620*    month, so a category seen in an earlier month has to be      
002630*    re-added here even if it also appears in the grand table.    
002640 3140-Table-Expense.                                              
002650     SET      LG-Exp-Ix TO 1.                                     
002660     SEARCH   LG-Exp-Cat-Entry                                    
002670              AT END PERFORM 3141-New-Expense THRU 3141-Exit      
002680              WHEN LC-Exp-Category (LG-Exp-Ix) = LT-Category      
002690                   ADD LT-Amount TO LC-Exp-Total (LG-Exp-Ix).     
002700 3140-Exit.                                                       
002710     EXIT.                                                        
002720*                                                                 
002730*    Mirrors 3131 above for the expense side, same 40-entry cap.  
002740*    Overflow past the 40th distinct expense category is dropped  
002750*    from the listing the same way, without affecting LS-Expense. 
002760 3141-New-Expense.                                                
002770     IF       LG-Exp-Cat-Count < 40                               
002780              ADD 1 TO LG-Exp-Cat-Count                           
002790              SET LG-Exp-Ix TO LG-Exp-Cat-Count                   
002800              MOVE LT-Category TO LC-Exp-Category (LG-Exp-Ix)     
002810              MOVE LT-Amount   TO LC-Exp-Total (LG-Exp-Ix).       
002820 3141-Exit.                                                       
002830     EXIT.                                                        
002840*                                                                 
002850 3150-Sort-Expense-Table.                                         
002860*    Descending exchange sort on this month's expense-category    
002870*    table, same idea as LGSUMM's 1300, run before display.  This 
002880*    table gets rebuilt from scratch every month by 3100 above,   
002890*    so the sort has to run again here too - nothing carries over 
002900*    from one month's table to the next.                          
002910     IF       LG-Exp-Cat-Count < 2                                
002920              GO TO 3150-Exit.                                    
002930     MOVE     1 TO LG-Cat-Sub.                                    
002940*    Outer pass, one iteration per candidate largest-so-far.      
002950 3151-Outer-Loop.                                                 
002960     IF       LG-Cat-Sub >= LG-Exp-Cat-Count                      
002970              GO TO 3150-Exit.                                    
002980     SET      LG-Exp-Ix TO LG-Cat-Sub.                            
002990     SET      LG-Exp-Ix UP BY 1.                                  
003000*    Inner scan compares every entry below the outer pointer.     
003010 3152-Inner-Loop.                                                 
003020     IF       LG-Exp-Ix > LG-Exp-Cat-Count                        
003030              GO TO 3153-Next-Outer.                              
003040     IF       LC-Exp-Total (LG-Exp-Ix) > LC-Exp-Total (LG-Cat-Sub)
003050              MOVE LC-Exp-Total (LG-Cat-Sub)                      
003060                TO LG-Cat-Swap-Total                              
003070              MOVE LC-Exp-Category (LG-Cat-Sub)                   
003080                TO LG-Cat-Swap-Name                               
003090              MOVE LC-Exp-Total (LG-Exp-Ix)                       
003100                TO LC-Exp-Total (LG-Cat-Sub)                      
003110              MOVE LC-Exp-Category (LG-Exp-Ix)                    
003120                TO LC-Exp-Category (LG-Cat-Sub)                   
003130              MOVE LG-Cat-Swap-Total                              
003140                TO LC-Exp-Total (LG-Exp-Ix)                       
003150              MOVE LG-Cat-Swap-Name                               
003160                TO LC-Exp-Category (LG-Exp-Ix).                   
003170     SET      LG-Exp-Ix UP BY 1.                                  
003180     GO TO    3152-Inner-Loop.                                    
003190 3153-Next-Outer.                                                 
003200     SET      LG-Cat-Sub UP BY 1.                                 
003210     GO TO    3151-Outer-Loop.                                    
003220 3150-Exit.                                                       
003230     EXIT.                                                        
003240*                                                                 
003250 3160-Sort-Income-Table.                                          
003260*    Same sort, this month's income-category table, using the     
003270*    second work subscript so the two sorts do not collide.  The  
003280*    grand-table sorts down in 3250/3260 follow the identical     
003290*    LG-Cat-Sub/LG-Cat-Sub2 split for the same reason - the two   
003300*    passes never run nested inside one another in this program.  
003310     IF       LG-Inc-Cat-Count < 2                                
003320              GO TO 3160-Exit.                                    
003330     MOVE     1 TO LG-Cat-Sub2.                                   
003340*    Outer pass, income table, second work subscript in use.      
003350 3161-Outer-Loop.                                                 
003360     IF       LG-Cat-Sub2 >= LG-Inc-Cat-Count                     
003370              GO TO 3160-Exit.                                    
003380     SET      LG-Inc-Ix TO LG-Cat-Sub2.                           
003390     SET      LG-Inc-Ix UP BY 1.                                  
003400*    Inner scan, income table, same compare-and-swap as 3152.     
003410 3162-Inner-Loop.                                                 
003420     IF       LG-Inc-Ix > LG-Inc-Cat-Count                        
003430              GO TO 3163-Next-Outer.                              
003440     IF       LC-Inc-Total (LG-Inc-Ix)                            
003450                > LC-Inc-Total (LG-Cat-Sub2)                      
003460              MOVE LC-Inc-Total (LG-Cat-Sub2)                     
003470                TO LG-Cat-Swap-Total                              
003480              MOVE LC-Inc-Category (LG-Cat-Sub2)                  
003490                TO LG-Cat-Swap-Name                               
003500              MOVE LC-Inc-Total (LG-Inc-Ix)                       
003510                TO LC-Inc-Total (LG-Cat-Sub2)                     
003520              MOVE LC-Inc-Category (LG-Inc-Ix)                    
003530                TO LC-Inc-Category (LG-Cat-Sub2)                  
003540              MOVE LG-Cat-Swap-Total                              
003550                TO LC-Inc-Total (LG-Inc-Ix)                       
003560              MOVE LG-Cat-Swap-Name                               
003570                TO LC-Inc-Category (LG-Inc-Ix).                   
003580     SET      LG-Inc-Ix UP BY 1.                                  
003590     GO TO    3162-Inner-Loop.                                    
003600 3163-Next-Outer.                                                 
003610     SET      LG-Cat-Sub2 UP BY 1.                                
003620     GO TO    3161-Outer-Loop.                                    
003630 3160-Exit.                                                       
003640     EXIT.                                                        
003650*                                                                 
003660 3170-Display-Category-Totals.                                    
003670*    Per-category breakdown for this month, income then expense,  
003680*    both already sorted descending by 3150/3160 above.  Printed  
003690*    here, before 3200 folds the month into the grand totals, so  
003700*    the console listing always shows this month's own figures    
003710*    ahead of the running all-months accumulators.                
003720     IF       LG-Inc-Cat-Count = ZERO                             
003730              GO TO 3170-Exp-Start.                               
003740     MOVE     1 TO WS-Disp-Ix.                                    
003750 3171-Display-Inc-Loop.                                           
003760     IF       WS-Disp-Ix > LG-Inc-Cat-Count                       
003770              GO TO 3170-Exp-Start.                               
003780     SET      LG-Inc-Ix TO WS-Disp-Ix.                            
003790     DISPLAY  "  INC  " LC-Inc-Category (LG-Inc-Ix)               
003800              " " LC-Inc-Total (LG-Inc-Ix).                       
003810     ADD      1 TO WS-Disp-Ix.                                    
003820     GO TO    3171-Display-Inc-Loop.                              
003830*    Falls through here whether the income block above printed    
003840*    anything or not - an income-only or expense-only month is    
003850*    not an error, it just leaves one of the two blocks empty.    
003860*    WS-Disp-Ix is reset again below rather than carried over,    
003870*    since the income loop above may have left it past the end    
003880*    of the income table.                                         
003890 3170-Exp-Start.                                                  
003900     IF       LG-Exp-Cat-Count = ZERO                             
003910              GO TO 3170-Exit.                                    
003920     MOVE     1 TO WS-Disp-Ix.                                    
003930 3172-Display-Exp-Loop.                                           
003940     IF       WS-Disp-Ix > LG-Exp-Cat-Count                       
003950              GO TO 3170-Exit.                                    
003960     SET      LG-Exp-Ix TO WS-Disp-Ix.                            
003970     DISPLAY  "  EXP  " LC-Exp-Category (LG-Exp-Ix)               
003980              " " LC-Exp-Total (LG-Exp-Ix).                       
003990     ADD      1 TO WS-Disp-Ix.                                    
004000     GO TO    3172-Display-Exp-Loop.                              
004010 3170-Exit.                                                       
004020     EXIT.                                                        
004030*                                                                 
004040 3200-Merge-Grand-Totals.                                         
004050*    Fold this month's income/expense/net and category tables     
004060*    into the running all-months accumulators.  The grand         
004070*    category tables are keyed by name, not by position, since    
004080*    two different months rarely list their categories in the     
004090*    same order - a SEARCH against the grand table is needed for  
004100*    every one of this month's entries rather than a straight     
004110*    table-to-table copy.                                         
004120     ADD      LS-Income  TO WS-Grand-Income.                      
004130     ADD      LS-Expense TO WS-Grand-Expense.                     
004140     COMPUTE  WS-Grand-Net = WS-Grand-Income - WS-Grand-Expense.  
004150     MOVE     1 TO WS-Disp-Ix.                                    
004160*    Walk this month's expense table start to finish, once per    
004170*    entry - the grand table it is being merged into is unsorted  
004180*    at this point, so a linear SEARCH is the only option here.   
004190 3210-Merge-Expense-Loop.                                         
004200     IF       WS-Disp-Ix > LG-Exp-Cat-Count                       
004210              GO TO 3220-Merge-Income-Start.                      
004220     SET      LG-Exp-Ix TO WS-Disp-Ix.                            
004230     SET      LG-Gr-Exp-Ix TO 1.                                  
004240     SEARCH   LG-Gr-Exp-Cat-Entry                                 
004250              AT END PERFORM 3211-New-Grand-Exp THRU 3211-Exit    
004260              WHEN LC-Gr-Exp-Category (LG-Gr-Exp-Ix)              
004270                     = LC-Exp-Category (LG-Exp-Ix)                
004280                   ADD LC-Exp-Total (LG-Exp-Ix)                   
004290                     TO LC-Gr-Exp-Total (LG-Gr-Exp-Ix).           
004300     ADD      1 TO WS-Disp-Ix.                                    
004310     GO TO    3210-Merge-Expense-Loop.                            
004320*    First month to report a given category creates its grand     
004330*    entry here - every later month just adds onto it above.      
004340 3211-New-Grand-Exp.                                              
004350     IF       LG-Gr-Exp-Cat-Count < 40                            
004360              ADD 1 TO LG-Gr-Exp-Cat-Count                        
004370              SET LG-Gr-Exp-Ix TO LG-Gr-Exp-Cat-Count             
004380              MOVE LC-Exp-Category (LG-Exp-Ix)                    
004390                TO LC-Gr-Exp-Category (LG-Gr-Exp-Ix)              
004400              MOVE LC-Exp-Total (LG-Exp-Ix)                       
004410                TO LC-Gr-Exp-Total (LG-Gr-Exp-Ix).                
004420 3211-Exit.                                                       
004430     EXIT.                                                        
004440*    Income side of the same fold, run right after the expense    
004450*    side finishes above - each category is matched by name into  
004460*    the grand table or added as a brand new entry.               
004470 3220-Merge-Income-Start.                                         
004480     MOVE     1 TO WS-Disp-Ix.                                    
004490 3220-Merge-Income-Loop.                                          
004500     IF       WS-Disp-Ix > LG-Inc-Cat-Count                       
004510              GO TO 3200-Exit.                                    
004520     SET      LG-Inc-Ix TO WS-Disp-Ix.                            
004530     SET      LG-Gr-Inc-Ix TO 1.                                  
004540     SEARCH   LG-Gr-Inc-Cat-Entry                                 
004550              AT END PERFORM 3221-New-Grand-Inc THRU 3221-Exit    
004560              WHEN LC-Gr-Inc-Category (LG-Gr-Inc-Ix)              
004570                     = LC-Inc-Category (LG-Inc-Ix)                
004580                   ADD LC-Inc-Total (LG-Inc-Ix)                   
004590                     TO LC-Gr-Inc-Total (LG-Gr-Inc-Ix).           
004600     ADD      1 TO WS-Disp-Ix.                                    
004610     GO TO    3220-Merge-Income-Loop.                             
004620*    Mirrors 3211 above for the income side - first month to      
004630*    report a category creates it, later months just add on.      
004640*    Same 40-entry ceiling applies here as everywhere else in     
004650*    this program - WS-Grand-Income itself is unaffected either   
004660*    way, only the category breakdown loses the overflow entry.   
004670 3221-New-Grand-Inc.                                              
004680     IF       LG-Gr-Inc-Cat-Count < 40                            
004690              ADD 1 TO LG-Gr-Inc-Cat-Count                        
004700              SET LG-Gr-Inc-Ix TO LG-Gr-Inc-Cat-Count             
004710              MOVE LC-Inc-Category (LG-Inc-Ix)                    
004720                TO LC-Gr-Inc-Category (LG-Gr-Inc-Ix)              
004730              MOVE LC-Inc-Total (LG-Inc-Ix)                       
004740                TO LC-Gr-Inc-Total (LG-Gr-Inc-Ix).                
004750 3221-Exit.                                                       
004760     EXIT.                                                        
004770 3200-Exit.                                                       
004780     EXIT.                                                        
004790*                                                                 
004800 3250-Sort-Grand-Income.                                          
004810*    Descending exchange sort on the all-months income            
004820*    accumulator, run once all months have been merged in.  Only  
004830*    called the once, from 3300 below - unlike 3150/3160, this    
004840*    table is never rebuilt mid-run, so there is no reason to     
004850*    sort it more than the one time before printing.              
004860     IF       LG-Gr-Inc-Cat-Count < 2                             
004870              GO TO 3250-Exit.                                    
004880     MOVE     1 TO LG-Cat-Sub2.                                   
004890*    Outer pass over the grand income table.                      
004900 3251-Outer-Loop.                                                 
004910     IF       LG-Cat-Sub2 >= LG-Gr-Inc-Cat-Count                  
004920              GO TO 3250-Exit.                                    
004930     SET      LG-Gr-Inc-Ix TO LG-Cat-Sub2.                        
004940     SET      LG-Gr-Inc-Ix UP BY 1.                               
004950*    Inner scan, grand income table.                              
004960 3252-Inner-Loop.                                                 
004970     IF       LG-Gr-Inc-Ix > LG-Gr-Inc-Cat-Count                  
004980              GO TO 3253-Next-Outer.                              
004990     IF       LC-Gr-Inc-Total (LG-Gr-Inc-Ix)                      
005000                > LC-Gr-Inc-Total (LG-Cat-Sub2)                   
005010              MOVE LC-Gr-Inc-Total (LG-Cat-Sub2)                  
005020                TO LG-Cat-Swap-Total                              
005030              MOVE LC-Gr-Inc-Category (LG-Cat-Sub2)               
005040                TO LG-Cat-Swap-Name                               
005050              MOVE LC-Gr-Inc-Total (LG-Gr-Inc-Ix)                 
005060                TO LC-Gr-Inc-Total (LG-Cat-Sub2)                  
005070              MOVE LC-Gr-Inc-Category (LG-Gr-Inc-Ix)              
005080                TO LC-Gr-Inc-Category (LG-Cat-Sub2)               
005090              MOVE LG-Cat-Swap-Total                              
005100                TO LC-Gr-Inc-Total (LG-Gr-Inc-Ix)                 
005110              MOVE LG-Cat-Swap-Name                               
005120                TO LC-Gr-Inc-Category (LG-Gr-Inc-Ix).             
005130     SET      LG-Gr-Inc-Ix UP BY 1.                               
005140     GO TO    3252-Inner-Loop.                                    
005150 3253-Next-Outer.                                                 
005160     SET      LG-Cat-Sub2 UP BY 1.                                
005170     GO TO    3251-Outer-Loop.                                    
005180 3250-Exit.                                                       
005190     EXIT.                                                        
005200*                                                                 
005210 3260-Sort-Grand-Expense.                                         
005220*    Same sort, all-months expense accumulator, first work        
005230*    subscript so it can run right after 3250 above with no       
005240*    subscript collision between the two.  Both grand tables can  
005250*    hold up to the usual 40 categories, same ceiling as every    
005260*    per-month table in this program and in LGSUMM.               
005270     IF       LG-Gr-Exp-Cat-Count < 2                             
005280              GO TO 3260-Exit.                                    
005290     MOVE     1 TO LG-Cat-Sub.                                    
005300*    Outer pass over the grand expense table.                     
005310 3261-Outer-Loop.                                                 
005320     IF       LG-Cat-Sub >= LG-Gr-Exp-Cat-Count                   
005330              GO TO 3260-Exit.                                    
005340     SET      LG-Gr-Exp-Ix TO LG-Cat-Sub.                         
005350     SET      LG-Gr-Exp-Ix UP BY 1.                               
005360*    Inner scan, grand expense table.                             
005370 3262-Inner-Loop.                                                 
005380     IF       LG-Gr-Exp-Ix > LG-Gr-Exp-Cat-Count                  
005390              GO TO 3263-Next-Outer.                              
005400     IF       LC-Gr-Exp-Total (LG-Gr-Exp-Ix)                      
005410                > LC-Gr-Exp-Total (LG-Cat-Sub)                    
005420              MOVE LC-Gr-Exp-Total (LG-Cat-Sub)                   
005430                TO LG-Cat-Swap-Total                              
005440              MOVE LC-Gr-Exp-Category (LG-Cat-Sub)                
005450                TO LG-Cat-Swap-Name                               
005460              MOVE LC-Gr-Exp-Total (LG-Gr-Exp-Ix)                 
005470                TO LC-Gr-Exp-Total (LG-Cat-Sub)                   
005480              MOVE LC-Gr-Exp-Category (LG-Gr-Exp-Ix)              
005490                TO LC-Gr-Exp-Category (LG-Cat-Sub)                
005500              MOVE LG-Cat-Swap-Total                              
005510                TO LC-Gr-Exp-Total (LG-Gr-Exp-Ix)                 
005520              MOVE LG-Cat-Swap-Name                               
005530                TO LC-Gr-Exp-Category (LG-Gr-Exp-Ix).             
005540     SET      LG-Gr-Exp-Ix UP BY 1.                               
005550     GO TO    3262-Inner-Loop.                                    
005560 3263-Next-Outer.                                                 
005570     SET      LG-Cat-Sub UP BY 1.                                 
005580     GO TO    3261-Outer-Loop.                                    
005590 3260-Exit.                                                       
005600     EXIT.                                                        
005610*                                                                 
005620*    Final section of the run, once every month in the range has  
005630*    been folded in - income and expense category tables both     
005640*    sorted descending first, same presentation rule LGSUMM uses. 
005650 3300-Display-Grand-Totals.                                       
005660     PERFORM  3250-Sort-Grand-Income THRU 3250-Exit.              
005670     PERFORM  3260-Sort-Grand-Expense THRU 3260-Exit.             
005680     DISPLAY  "GRAND INCOME  " WS-Grand-Income.                   
005690     DISPLAY  "GRAND EXPENSE " WS-Grand-Expense.                  
005700     DISPLAY  "GRAND NET     " WS-Grand-Net.                      
005710     MOVE     1 TO WS-Disp-Ix.                                    
005720*    Income categories print first, then expense below - same     
005730*    top-to-bottom order LGSUMM uses for its own single-month     
005740*    expense listing, just with an income block added ahead of it.
005750*    Both tables were sorted descending by 3250/3260 just above,  
005760*    so this is a straight top-to-bottom walk, no further checks. 
005770 3310-Display-Inc-Loop.                                           
005780     IF       WS-Disp-Ix > LG-Gr-Inc-Cat-Count                    
005790              GO TO 3320-Display-Exp-Start.                       
005800     SET      LG-Gr-Inc-Ix TO WS-Disp-Ix.                         
005810     DISPLAY  "  INC  " LC-Gr-Inc-Category (LG-Gr-Inc-Ix)         
005820              " " LC-Gr-Inc-Total (LG-Gr-Inc-Ix).                 
005830     ADD      1 TO WS-Disp-Ix.                                    
005840     GO TO    3310-Display-Inc-Loop.                              
005850*    WS-Disp-Ix was left pointing past the last income entry by   
005860*    3310 above - reset before walking the expense table.         
005870 3320-Display-Exp-Start.                                          
005880     MOVE     1 TO WS-Disp-Ix.                                    
005890 3320-Display-Exp-Loop.                                           
005900     IF       WS-Disp-Ix > LG-Gr-Exp-Cat-Count                    
005910              GO TO 3300-Exit.                                    
005920     SET      LG-Gr-Exp-Ix TO WS-Disp-Ix.                         
005930     DISPLAY  "  EXP  " LC-Gr-Exp-Category (LG-Gr-Exp-Ix)         
005940              " " LC-Gr-Exp-Total (LG-Gr-Exp-Ix).                 
005950     ADD      1 TO WS-Disp-Ix.                                    
005960     GO TO    3320-Display-Exp-Loop.                              
005970 3300-Exit.                                                       
005980     EXIT.                                                        
005990*                                                                 
006000*    Single exit point for the run - reached either with nothing  
006010*    to do (LK-Month-Count came back zero from LGMONRNG) or after 
006020*    every month has been processed and the grand totals printed. 
006030 0900-Exit-Program.                                               
006040     GOBACK.                                                      
