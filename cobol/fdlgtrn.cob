000100****************************************************              
000110*  Record Definition For Ledger Transaction File    *             
000120*     One File Per CCYY-MM, No Key - Sequential     *             
000130****************************************************              
000140*  Record size 80 bytes.                                          
000150*                                                                 
000160* 03/09/88 rkd - Created.                                         
000170* 22/02/94 rkd - Widened LT-Category 14 to 20 to stop             
000180*                truncation complaints off the till roll          
000190*                interface.                                       
000200* 30/11/99 jtw - Y2K: LT-Date already CCYY-MM-DD, ok.             
000210 01  LG-Transaction-Record.                                       
000220     03  LT-Date                PIC X(10).                        
000230     03  LT-Date-Parts  REDEFINES LT-Date.                        
000240         05  LT-Date-Yr         PIC 9(4).                         
000250         05  FILLER             PIC X.                            
000260         05  LT-Date-Mo         PIC 99.                           
000270         05  FILLER             PIC X.                            
000280         05  LT-Date-Dy         PIC 99.                           
000290     03  LT-Category            PIC X(20).                        
000300     03  LT-Amount              PIC S9(7)V99.                     
000310     03  LT-Type                PIC X(7).                         
000320         88  LT-Is-Income              VALUE "income ".           
000330         88  LT-Is-Expense             VALUE "expense".           
000340     03  LT-Note                PIC X(30).                        
000350     03  FILLER                 PIC X(4).                         
