000100* Ledger System - Multi-Month/Annual Report Export                
000110****************************************************************  
000120*                                                               * 
000130*         Multi-Month / Annual Statement Report Export         *  
000140*                                                               * 
000150****************************************************************  
000160 IDENTIFICATION DIVISION.                                         
000170*================================                                 
000180 PROGRAM-ID.       LGANNL.                                        
000190*                                                                 
000200 AUTHOR.           M R SINGH.                                     
000210 INSTALLATION.     RIVERSIDE DATA SERVICES LTD.                   
000220 DATE-WRITTEN.     11/10/1988.                                    
000230 DATE-COMPILED.                                                   
000240 SECURITY.         COPYRIGHT (C) 1988-2003 & LATER,               
000250*                  RIVERSIDE DATA SERVICES LTD.                   
000260*                  ALL RIGHTS RESERVED.                           
000270*                                                                 
000280* Remarks.         Drives LGMONRNG for a range or year, writes    
000290*                  one report document holding a section per      
000300*                  non-empty month (transaction table, month      
000310*                  summary, expense and income category tables)   
000320*                  and a final all-months consolidated section.   
000330*                  Output name follows the year/range/single-     
000340*                  month naming rule.                             
000350*                                                                 
000360* Called Modules.  LGMONRNG - month range/year expansion.         
000370*                                                                 
000380* Files Used.      LGTRAN-nnnnnn.  Monthly transaction file.      
000390*                  Report output file, named per naming rule.     
000400*                                                                 
000410* Error Messages.  LG041 - All months empty, no report written.   
000420*                                                                 
000430* Changes:                                                        
000440* 11/10/88 mrs  1.00.00 Created, this shop's first vacation-      
000450*                       print style multi-section listing.        
000460* 02/12/95 mrs  1.00.01 Income-category table added per month,    
000470*                       previously expense only.                  
000480* 09/02/99 jtw  1.00.02 Y2K - all month keys CCYY-MM, output      
000490*                       name logic re-tested past the century.    
000500* 14/08/03 rkd  1.00.03 All-months section merge moved to run     
000510*                       inline per month rather than a second     
000520*                       pass, cuts one full file re-read.         
000530* 09/04/04 rkd  1.00.04 Per-month and all-months category tables  
000540*                       were writing in build order - added the   
000550*                       descending sort ahead of each so the      
000560*                       report matches LGSUMM's presentation.     
000570*                                                                 
000580****************************************************************  
000590* Copyright Notice.                                               
000600* ****************                                                
000610* This program is part of the Riverside Data Services personal    
000620* ledger batch suite and is Copyright (c) Riverside Data          
000630* Services Ltd, 1988-2003 and later.  For internal use only.      
000640****************************************************************  
000650*                                                                 
000660*    Two files this time, the monthly transaction input plus the  
000670*    report document this program builds - SELECT clauses for     
000680*    both live in their own copybooks, same one-SELECT-per-file   
000690*    habit the rest of the ledger suite follows.                  
000700 ENVIRONMENT DIVISION.                                            
000710*================================                                 
000720 COPY "envdiv.cob".                                               
000730 INPUT-OUTPUT SECTION.                                            
000740 FILE-CONTROL.                                                    
000750 COPY "sellgtrn.cob".                                             
000760 COPY "sellgprt.cob".                                             
000770*                                                                 
000780 DATA DIVISION.                                                   
000790*================================                                 
000800 FILE SECTION.                                                    
000810 COPY "fdlgtrn.cob".                                              
000820 COPY "fdlgprt.cob".                                              
000830*                                                                 
000840*    WSLGACC gives the single-month LS- accumulators, WSLGCAT the 
000850*    four category tables - this program does not need WSLGDATE,  
000860*    it has no week work and no -1/-2/-3 shorthand to resolve.    
000870 WORKING-STORAGE SECTION.                                         
000880*------------------------                                         
000890 77  PROG-NAME               PIC X(18) VALUE "LGANNL  (1.00.04)". 
000900*                                                                 
000910 COPY "wslgacc.cob".                                              
000920 COPY "wslgcat.cob".                                              
000930*                                                                 
000940*    WS-Month-Ix walks the month list from LGMONRNG the same as   
000950*    LGMSUMM's copy of the same field; WS-Report-Open-Sw exists   
000960*    because the report file must stay unopened until the first   
000970*    non-empty month is found - an all-empty range writes nothing 
000980*    at all, not even a title line.                               
000990 01  WS-Control-Data.                                             
001000     03  WS-LG-Trans-Prefix       PIC X(7)  VALUE "LGTRAN-".      
001010     03  WS-LG-Trans-File-Name    PIC X(14).                      
001020     03  WS-LG-Report-File-Name   PIC X(20).                      
001030     03  LG-Trans-Status          PIC XX.                         
001040     03  LG-Report-Status         PIC XX.                         
001050     03  WS-Eof-Switch            PIC X     VALUE "N".            
001060         88  WS-End-Of-File               VALUE "Y".              
001070     03  WS-Record-Count          PIC 9(5) COMP VALUE ZERO.       
001080     03  WS-Total-Record-Count    PIC 9(6) COMP VALUE ZERO.       
001090     03  WS-Month-Ix              PIC 99   COMP.                  
001100     03  WS-Disp-Ix               PIC 99   COMP.                  
001110     03  WS-Report-Open-Sw        PIC X     VALUE "N".            
001120         88  WS-Report-Is-Open            VALUE "Y".              
001130*                                                                 
001140*    One physical print-line area REDEFINED into every layout the 
001150*    report needs - title, month header, transaction detail, two  
001160*    kinds of category header/line, the summary line, a separator 
001170*    and the all-months header - same single-base-record habit    
001180*    this shop uses for every print file, only WRITE FROM ever    
001190*    moves data into LG-Report-Record itself.                     
001200 01  WS-Print-Line-Base           PIC X(132).                     
001210 01  WS-Ann-Title-Line REDEFINES WS-Print-Line-Base.              
001220     03  WS-Ann-Title-Text        PIC X(26).                      
001230     03  FILLER                  PIC X(106).                      
001240 01  WS-Ann-Month-Hdr-Line REDEFINES WS-Print-Line-Base.          
001250     03  FILLER                  PIC X(8)  VALUE "MONTH - ".      
001260     03  WS-Ann-Hdr-Month         PIC X(7).                       
001270     03  FILLER                  PIC X(117).                      
001280 01  WS-Ann-Trans-Line REDEFINES WS-Print-Line-Base.              
001290     03  WS-Ann-Trn-Date          PIC X(10).                      
001300     03  FILLER                  PIC X(2).                        
001310     03  WS-Ann-Trn-Category      PIC X(20).                      
001320     03  FILLER                  PIC X(2).                        
001330     03  WS-Ann-Trn-Amount        PIC ZZZ,ZZ9.99.                 
001340     03  FILLER                  PIC X(2).                        
001350     03  WS-Ann-Trn-Type          PIC X(7).                       
001360     03  FILLER                  PIC X(2).                        
001370     03  WS-Ann-Trn-Note          PIC X(30).                      
001380     03  FILLER                  PIC X(47).                       
001390 01  WS-Ann-Cat-Hdr-Line REDEFINES WS-Print-Line-Base.            
001400     03  WS-Ann-Cat-Hdr-Text      PIC X(24).                      
001410     03  FILLER                  PIC X(108).                      
001420 01  WS-Ann-Cat-Line REDEFINES WS-Print-Line-Base.                
001430     03  WS-Ann-Cat-Name          PIC X(20).                      
001440     03  FILLER                  PIC X(2).                        
001450     03  WS-Ann-Cat-Amt           PIC ZZZ,ZZ9.99.                 
001460     03  FILLER                  PIC X(100).                      
001470 01  WS-Ann-Summary-Line REDEFINES WS-Print-Line-Base.            
001480     03  WS-Ann-Sum-Label         PIC X(10).                      
001490     03  WS-Ann-Sum-Amt           PIC ZZZ,ZZ9.99-.                
001500     03  FILLER                  PIC X(111).                      
001510 01  WS-Ann-Sep-Line REDEFINES WS-Print-Line-Base.                
001520     03  WS-Ann-Sep-Text          PIC X(40) VALUE ALL "-".        
001530     03  FILLER                  PIC X(92).                       
001540 01  WS-Ann-Allmo-Hdr-Line REDEFINES WS-Print-Line-Base.          
001550     03  WS-Ann-Allmo-Text        PIC X(30) VALUE                 
001560                                 "ALL MONTHS CONSOLIDATED TOTAL". 
001570     03  FILLER                  PIC X(102).                      
001580*                                                                 
001590*    Only the one message in this program - every month coming    
001600*    back empty is the sole reason no report gets written at all. 
001610*    A single missing or empty month among several does not       
001620*    trigger LG041 - only every month in the range being empty    
001630*    does, checked once via WS-Total-Record-Count in 0000-Main.   
001640 01  Error-Messages.                                              
001650     03  LG041    PIC X(37) VALUE                                 
001660                  "LG041 All months empty, no report".            
001670*                                                                 
001680 LINKAGE SECTION.                                                 
001690*================                                                 
001700*    Same LGMONRNG LINKAGE shape LGMSUMM uses, passed through on  
001710*    the CALL in 0000-Main below and filled in before control     
001720*    returns - LK-Mode-Is-Year is tested directly in 4000 to pick 
001730*    the output-name pattern, the only field here this program    
001740*    inspects beyond the month list itself.                       
001750 01  LG-Range-WS.                                                 
001760     03  LK-Mode              PIC X.                              
001770         88  LK-Mode-Is-Year        VALUE "Y".                    
001780     03  LK-Start-Month       PIC X(7).                           
001790     03  LK-End-Month         PIC X(7).                           
001800     03  LK-Year-Arg          PIC 9(4).                           
001810     03  LK-Month-Count       PIC 99   COMP.                      
001820     03  LK-Month-List.                                           
001830         05  LK-Month-Entry OCCURS 36 TIMES                       
001840                             INDEXED BY LK-Mth-Ix                 
001850                             PIC X(7).                            
001860*                                                                 
001870 PROCEDURE DIVISION USING LG-Range-WS.                            
001880*=====================================                            
001890*                                                                 
001900*    LGMONRNG expands the caller's range/year into a flat month   
001910*    list before anything else runs; the output name is resolved  
001920*    up front too since it depends only on the range shape, not   
001930*    on which months turn out to hold records.  The report file   
001940*    itself is not opened here - that waits for the first month   
001950*    with data, over in 4230.  A caller whose range or year       
001960*    resolves to no months at all exits immediately below, with   
001970*    no report file created and no error logged.                  
001980 0000-Main.                                                       
001990     CALL     "LGMONRNG" USING LG-Range-WS.                       
002000     IF       LK-Month-Count = ZERO                               
002010              GO TO 0900-Exit-Program.                            
002020     PERFORM  4000-Resolve-Output-Name THRU 4000-Exit.            
002030     PERFORM  4100-Process-Month-List THRU 4100-Exit.             
002040     IF       WS-Total-Record-Count = ZERO                        
002050              DISPLAY LG041                                       
002060              GO TO 0900-Exit-Program.                            
002070     PERFORM  4300-All-Months-Section THRU 4300-Exit.             
002080     CLOSE    LG-Report-File.                                     
002090     GO TO    0900-Exit-Program.                                  
002100*                                                                 
002110 4000-Resolve-Output-Name.                                        
002120*    Year run -> <ccyy>_annual; a genuine range of more than      
002130*    one month -> <first>_to_<last>; a single month stands for    
002140*    itself.  Same three-way naming rule the shop settled on for  
002150*    every multi-month report in this suite - resolved once here, 
002160*    before any month is even read, since it depends only on the  
002170*    shape of the caller's request and not on which months turn   
002180*    out to hold data.                                            
002190     IF       LK-Mode-Is-Year                                     
002200              STRING LK-Year-Arg DELIMITED BY SIZE                
002210                     "_annual"   DELIMITED BY SIZE                
002220                     INTO WS-LG-Report-File-Name                  
002230     ELSE                                                         
002240        IF    LK-Month-Count > 1                                  
002250              STRING LK-Month-Entry (1)     DELIMITED BY SIZE     
002260                     "_to_"                 DELIMITED BY SIZE     
002270                     LK-Month-Entry                               
002280                       (LK-Month-Count)     DELIMITED BY SIZE     
002290                     INTO WS-LG-Report-File-Name                  
002300        ELSE                                                      
002310              MOVE LK-Month-Entry (1) TO WS-LG-Report-File-Name   
002320        END-IF                                                    
002330     END-IF.                                                      
002340     MOVE     WS-LG-Report-File-Name TO WS-Ann-Title-Text.        
002350 4000-Exit.                                                       
002360     EXIT.                                                        
002370*                                                                 
002380*    Straight walk of the month list, one section per month that  
002390*    turns out to hold records - WS-Total-Record-Count is the     
002400*    running check that decides at the end of 0000-Main whether   
002410*    any report was worth writing at all.  Order here matters,    
002420*    it is the order sections appear in the finished report.      
002430 4100-Process-Month-List.                                         
002440     MOVE     ZERO TO WS-Total-Record-Count.                      
002450     MOVE     1 TO WS-Month-Ix.                                   
002460 4110-Month-Loop.                                                 
002470     IF       WS-Month-Ix > LK-Month-Count                        
002480              GO TO 4100-Exit.                                    
002490     PERFORM  4200-Month-Section THRU 4200-Exit.                  
002500     ADD      1 TO WS-Month-Ix.                                   
002510     GO TO    4110-Month-Loop.                                    
002520 4100-Exit.                                                       
002530     EXIT.                                                        
002540*                                                                 
002550*    One month's section, in full: accumulate totals and build    
002560*    both category tables on the first read, then re-read the     
002570*    same month a second time in 4240 to write the transaction    
002580*    detail lines in original file order.  The category tables    
002590*    are cleared here every month since a WORKING-STORAGE VALUE   
002600*    clause only zeroes the field once, at program load.  A month 
002610*    whose file does not exist or has no records exits early with 
002620*    no section written and nothing added to the record count.    
002630 4200-Month-Section.                                              
002640     MOVE     ZERO TO LS-Income LS-Expense LS-Net.                
002650     MOVE     ZERO TO LG-Exp-Cat-Count LG-Inc-Cat-Count.          
002660     MOVE     ZERO TO WS-Record-Count.                            
002670     MOVE     "N"  TO WS-Eof-Switch.                              
002680     MOVE     LK-Month-Entry (WS-Month-Ix) TO LS-Month.           
002690     STRING   WS-LG-Trans-Prefix   DELIMITED BY SIZE              
002700              LS-Month             DELIMITED BY SIZE              
002710              INTO WS-LG-Trans-File-Name.                         
002720     OPEN     INPUT LG-Trans-File.                                
002730     IF       LG-Trans-Status = "35"                              
002740              GO TO 4200-Exit.                                    
002750     PERFORM  4210-Read-Month THRU 4210-Exit                      
002760              UNTIL WS-End-Of-File.                               
002770     CLOSE    LG-Trans-File.                                      
002780     IF       WS-Record-Count = ZERO                              
002790              GO TO 4200-Exit.                                    
002800     ADD      WS-Record-Count TO WS-Total-Record-Count.           
002810     PERFORM  4230-Ensure-Report-Open THRU 4230-Exit.             
002820     MOVE     LS-Month TO WS-Ann-Hdr-Month.                       
002830     WRITE    LG-Report-Record FROM WS-Ann-Month-Hdr-Line.        
002840     PERFORM  4240-Write-Month-Trans THRU 4240-Exit.              
002850     MOVE     "INCOME    " TO WS-Ann-Sum-Label.                   
002860     MOVE     LS-Income    TO WS-Ann-Sum-Amt.                     
002870     WRITE    LG-Report-Record FROM WS-Ann-Summary-Line.          
002880     MOVE     "EXPENSE   " TO WS-Ann-Sum-Label.                   
002890     MOVE     LS-Expense   TO WS-Ann-Sum-Amt.                     
002900     WRITE    LG-Report-Record FROM WS-Ann-Summary-Line.          
002910     MOVE     "NET       " TO WS-Ann-Sum-Label.                   
002920     MOVE     LS-Net       TO WS-Ann-Sum-Amt.                     
002930     WRITE    LG-Report-Record FROM WS-Ann-Summary-Line.          
002940     PERFORM  4245-Sort-Expense-Table THRU 4245-Exit.             
002950     PERFORM  4246-Sort-Income-Table THRU 4246-Exit.              
002960     IF       LG-Exp-Cat-Count NOT = ZERO                         
002970              PERFORM 4250-Write-Cat-Table THRU 4250-Exit.        
002980     IF       LG-Inc-Cat-Count NOT = ZERO                         
002990              PERFORM 4260-Write-Inc-Table THRU 4260-Exit.        
003000     WRITE    LG-Report-Record FROM WS-Ann-Sep-Line.              
003010     PERFORM  4270-Merge-Into-Grand THRU 4270-Exit.               
003020 4200-Exit.                                                       
003030     EXIT.                                                        
003040*                                                                 
003050*    Same one-record-per-visit shape as LGSUMM's 1100, LGEXPRT's  
003060*    2100 and LGMSUMM's 3110 - the PERFORM ... UNTIL back in 4200 
003070*    drives it record by record until end of file.  This is the   
003080*    totals-and-category pass only - 4240 below opens the same    
003090*    file a second time later for the transaction detail lines.   
003100 4210-Read-Month.                                                 
003110     READ     LG-Trans-File                                       
003120              AT END SET WS-End-Of-File TO TRUE                   
003130              NOT AT END PERFORM 4211-One-Record THRU 4211-Exit   
003140     END-READ.                                                    
003150 4210-Exit.                                                       
003160     EXIT.                                                        
003170*                                                                 
003180*    Tables both income and expense by category on this first     
003190*    pass through the month, same as LGMSUMM's 3120 - LS-Net is   
003200*    recomputed on every record rather than only at month end.    
003210*    Second pass over the same file, back in 4240, does not touch 
003220*    these totals at all - it only writes the transaction lines.  
003230 4211-One-Record.                                                 
003240     ADD      1 TO WS-Record-Count.                               
003250     IF       LT-Is-Income                                        
003260              ADD LT-Amount TO LS-Income                          
003270              PERFORM 4212-Table-Income THRU 4212-Exit            
003280     ELSE                                                         
003290        IF    LT-Is-Expense                                       
003300              ADD LT-Amount TO LS-Expense                         
003310              PERFORM 4213-Table-Expense THRU 4213-Exit           
003320        END-IF                                                    
003330     END-IF.                                                      
003340     COMPUTE  LS-Net = LS-Income - LS-Expense.                    
003350 4211-Exit.                                                       
003360     EXIT.                                                        
003370*                                                                 
003380*    Linear search of the month's income table, unsorted at this  
003390*    point - the descending sort only runs later, in 4246.  Plain 
003400*    SEARCH, not SEARCH ALL, for the same reason - a SEARCH ALL   
003410*    would need the table already ordered on the search key.      
003420 4212-Table-Income.                                               
003430     SET      LG-Inc-Ix TO 1.                                     
003440     SEARCH   LG-Inc-Cat-Entry                                    
003450              AT END PERFORM 4212-New-Income THRU 4212-New-Exit   
003460              WHEN LC-Inc-Category (LG-Inc-Ix) = LT-Category      
003470                   ADD LT-Amount TO LC-Inc-Total (LG-Inc-Ix).     
003480 4212-Exit.                                                       
003490     EXIT.                                                        
003500*    Table caps at 40 categories, same limit as every other       
003510*    category table in this suite - a 41st distinct income        
003520*    category in one month is dropped from the breakdown, though  
003530*    its amount is still counted in LS-Income above.              
003540 4212-New-Income.                                                 
003550     IF       LG-Inc-Cat-Count < 40                               
003560              ADD 1 TO LG-Inc-Cat-Count                           
003570              SET LG-Inc-Ix TO LG-Inc-Cat-Count                   
003580              MOVE LT-Category TO LC-Inc-Category (LG-Inc-Ix)     
003590              MOVE LT-Amount   TO LC-Inc-Total (LG-Inc-Ix).       
003600 4212-New-Exit.                                                   
003610     EXIT.                                                        
003620*                                                                 
003630*    Expense side of the same month table-build, mirrors 4212.    
003640*    Both tables are cleared back in 4200 at the start of every   
003650*    month, so a category seen in an earlier month has to be      
003660*    re-added here even if it also appears in the grand table.    
003670 4213-Table-Expense.                                              
003680     SET      LG-Exp-Ix TO 1.                                     
003690     SEARCH   LG-Exp-Cat-Entry                                    
003700              AT END PERFORM 4213-New-Expense THRU 4213-New-Exit  
003710              WHEN LC-Exp-Category (LG-Exp-Ix) = LT-Category      
003720                   ADD LT-Amount TO LC-Exp-Total (LG-Exp-Ix).     
003730 4213-Exit.                                                       
003740     EXIT.                                                        
003750*    Mirrors 4212 above for the expense side, same 40-entry cap   
003760*    and the same rule - overflow past the cap is dropped from    
003770*    the category listing only, not from LS-Expense itself.       
003780 4213-New-Expense.                                                
003790     IF       LG-Exp-Cat-Count < 40                               
003800              ADD 1 TO LG-Exp-Cat-Count                           
003810              SET LG-Exp-Ix TO LG-Exp-Cat-Count                   
003820              MOVE LT-Category TO LC-Exp-Category (LG-Exp-Ix)     
003830              MOVE LT-Amount   TO LC-Exp-Total (LG-Exp-Ix).       
003840 4213-New-Exit.                                                   
003850     EXIT.                                                        
003860*                                                                 
003870*    Report file is opened at most once per run, on the first     
003880*    month found to hold records - every later month with data    
003890*    finds WS-Report-Is-Open already TRUE and falls straight      
003900*    through with no further OPEN or title line written.  If no   
003910*    month ever holds records this paragraph is never reached at  
003920*    all, and the report file is never created.                   
003930 4230-Ensure-Report-Open.                                         
003940     IF       WS-Report-Is-Open                                   
003950              GO TO 4230-Exit.                                    
003960     OPEN     OUTPUT LG-Report-File.                              
003970     WRITE    LG-Report-Record FROM WS-Ann-Title-Line.            
003980     SET      WS-Report-Is-Open TO TRUE.                          
003990 4230-Exit.                                                       
004000     EXIT.                                                        
004010*                                                                 
004020 4240-Write-Month-Trans.                                          
004030*    Section re-reads its own month a second time in file         
004040*    order for the transaction table - the totals pass above      
004050*    does not preserve original row sequence.  Reading twice      
004060*    costs an extra pass over a small monthly file but avoids     
004070*    holding the whole month's rows in a working-storage table    
004080*    just to print them back out in order - the trade the shop    
004090*    made when this section was first written.  WS-Eof-Switch is  
004100*    reset to "N" here since 4210 above already ran it to "Y"     
004110*    once during the totals pass.                                 
004120     MOVE     "N" TO WS-Eof-Switch.                               
004130     OPEN     INPUT LG-Trans-File.                                
004140     PERFORM  4241-Read-Trans-Row THRU 4241-Exit                  
004150              UNTIL WS-End-Of-File.                               
004160     CLOSE    LG-Trans-File.                                      
004170 4240-Exit.                                                       
004180     EXIT.                                                        
004190*                                                                 
004200 4241-Read-Trans-Row.                                             
004210     READ     LG-Trans-File                                       
004220              AT END SET WS-End-Of-File TO TRUE                   
004230              NOT AT END                                          
004240                   MOVE LT-Date     TO WS-Ann-Trn-Date            
004250                   MOVE LT-Category TO WS-Ann-Trn-Category        
004260                   MOVE LT-Amount   TO WS-Ann-Trn-Amount          
004270                   MOVE LT-Type     TO WS-Ann-Trn-Type            
004280                   MOVE LT-Note     TO WS-Ann-Trn-Note            
004290                   WRITE LG-Report-Record FROM WS-Ann-Trans-Line  
004300     END-READ.                                                    
004310 4241-Exit.                                                       
004320     EXIT.                                                        
004330*                                                                 
004340 4245-Sort-Expense-Table.                                         
004350*    Descending exchange sort on this month's expense-category    
004360*    table, same shop pattern as LGSUMM/LGEXPRT/LGMSUMM, run      
004370*    before the category table is written to the report.  Table   
004380*    is rebuilt fresh every month by 4200 above, so the sort has  
004390*    to run again here too - nothing carries over between months. 
004400     IF       LG-Exp-Cat-Count < 2                                
004410              GO TO 4245-Exit.                                    
004420     MOVE     1 TO LG-Cat-Sub.                                    
004430*    Outer pass, one iteration per candidate largest-so-far.      
004440 4245-Outer-Loop.                                                 
004450     IF       LG-Cat-Sub >= LG-Exp-Cat-Count                      
004460              GO TO 4245-Exit.                                    
004470     SET      LG-Exp-Ix TO LG-Cat-Sub.                            
004480     SET      LG-Exp-Ix UP BY 1.                                  
004490*    Inner scan compares every entry below the outer pointer.     
004500 4245-Inner-Loop.                                                 
004510     IF       LG-Exp-Ix > LG-Exp-Cat-Count                        
004520              GO TO 4245-Next-Outer.                              
004530     IF       LC-Exp-Total (LG-Exp-Ix) > LC-Exp-Total (LG-Cat-Sub)
004540              MOVE LC-Exp-Total (LG-Cat-Sub)                      
004550                TO LG-Cat-Swap-Total                              
004560              MOVE LC-Exp-Category (LG-Cat-Sub)                   
004570                TO LG-Cat-Swap-Name                               
004580              MOVE LC-Exp-Total (LG-Exp-Ix)                       
004590                TO LC-Exp-Total (LG-Cat-Sub)                      
004600              MOVE LC-Exp-Category (LG-Exp-Ix)                    
004610                TO LC-Exp-Category (LG-Cat-Sub)                   
004620              MOVE LG-Cat-Swap-Total                              
004630                TO LC-Exp-Total (LG-Exp-Ix)                       
004640              MOVE LG-Cat-Swap-Name                               
004650                TO LC-Exp-Category (LG-Exp-Ix).                   
004660     SET      LG-Exp-Ix UP BY 1.                                  
004670     GO TO    4245-Inner-Loop.                                    
004680 4245-Next-Outer.                                                 
004690     SET      LG-Cat-Sub UP BY 1.                                 
004700     GO TO    4245-Outer-Loop.                                    
004710 4245-Exit.                                                       
004720     EXIT.                                                        
004730*                                                                 
004740 4246-Sort-Income-Table.                                          
004750*    Same sort, this month's income-category table, second        
004760*    work subscript so the two sorts do not tread on each other.  
004770*    4305/4306 below follow the identical LG-Cat-Sub/LG-Cat-Sub2  
004780*    split for the grand tables, for the same reason - the two    
004790*    passes never run nested one inside the other in this program.
004800*    LGMSUMM's 3150/3160 use the same split too.                  
004810     IF       LG-Inc-Cat-Count < 2                                
004820              GO TO 4246-Exit.                                    
004830     MOVE     1 TO LG-Cat-Sub2.                                   
004840*    Outer pass, income table, second work subscript in use.      
004850 4246-Outer-Loop.                                                 
004860     IF       LG-Cat-Sub2 >= LG-Inc-Cat-Count                     
004870              GO TO 4246-Exit.                                    
004880     SET      LG-Inc-Ix TO LG-Cat-Sub2.                           
004890     SET      LG-Inc-Ix UP BY 1.                                  
004900*    Inner scan, income table, same compare-and-swap as 4245.     
004910 4246-Inner-Loop.                                                 
004920     IF       LG-Inc-Ix > LG-Inc-Cat-Count                        
004930              GO TO 4246-Next-Outer.                              
004940     IF       LC-Inc-Total (LG-Inc-Ix)                            
004950                > LC-Inc-Total (LG-Cat-Sub2)                      
004960              MOVE LC-Inc-Total (LG-Cat-Sub2)                     
004970                TO LG-Cat-Swap-Total                              
004980              MOVE LC-Inc-Category (LG-Cat-Sub2)                  
004990                TO LG-Cat-Swap-Name                               
005000              MOVE LC-Inc-Total (LG-Inc-Ix)                       
005010                TO LC-Inc-Total (LG-Cat-Sub2)                     
005020              MOVE LC-Inc-Category (LG-Inc-Ix)                    
005030                TO LC-Inc-Category (LG-Cat-Sub2)                  
005040              MOVE LG-Cat-Swap-Total                              
005050                TO LC-Inc-Total (LG-Inc-Ix)                       
005060              MOVE LG-Cat-Swap-Name                               
005070                TO LC-Inc-Category (LG-Inc-Ix).                   
005080     SET      LG-Inc-Ix UP BY 1.                                  
005090     GO TO    4246-Inner-Loop.                                    
005100 4246-Next-Outer.                                                 
005110     SET      LG-Cat-Sub2 UP BY 1.                                
005120     GO TO    4246-Outer-Loop.                                    
005130 4246-Exit.                                                       
005140     EXIT.                                                        
005150*                                                                 
005160*    This month's expense breakdown, already sorted descending    
005170*    by 4245 above - a straight top-to-bottom walk of the table,  
005180*    no further comparison needed.  Skipped entirely by the caller
005190*    in 4200 when LG-Exp-Cat-Count is zero, so an expense header  
005200*    with no lines under it never appears in the report.          
005210 4250-Write-Cat-Table.                                            
005220     MOVE     "EXPENSE CATEGORIES" TO WS-Ann-Cat-Hdr-Text.        
005230     WRITE    LG-Report-Record FROM WS-Ann-Cat-Hdr-Line.          
005240     MOVE     1 TO WS-Disp-Ix.                                    
005250 4251-Cat-Loop.                                                   
005260     IF       WS-Disp-Ix > LG-Exp-Cat-Count                       
005270              GO TO 4250-Exit.                                    
005280     SET      LG-Exp-Ix TO WS-Disp-Ix.                            
005290     MOVE     LC-Exp-Category (LG-Exp-Ix) TO WS-Ann-Cat-Name.     
005300     MOVE     LC-Exp-Total (LG-Exp-Ix)    TO WS-Ann-Cat-Amt.      
005310     WRITE    LG-Report-Record FROM WS-Ann-Cat-Line.              
005320     ADD      1 TO WS-Disp-Ix.                                    
005330     GO TO    4251-Cat-Loop.                                      
005340 4250-Exit.                                                       
005350     EXIT.                                                        
005360*                                                                 
005370*    Income side of the same per-month write, mirrors 4250 - run  
005380*    second so expense categories always print above income ones  
005390*    on the month's own section, matching LGMSUMM's console order.
005400*    Also skipped by the caller when LG-Inc-Cat-Count is zero, the
005410*    same guard 4250 gets for the expense side.                   
005420 4260-Write-Inc-Table.                                            
005430     MOVE     "INCOME CATEGORIES" TO WS-Ann-Cat-Hdr-Text.         
005440     WRITE    LG-Report-Record FROM WS-Ann-Cat-Hdr-Line.          
005450     MOVE     1 TO WS-Disp-Ix.                                    
005460 4261-Cat-Loop.                                                   
005470     IF       WS-Disp-Ix > LG-Inc-Cat-Count                       
005480              GO TO 4260-Exit.                                    
005490     SET      LG-Inc-Ix TO WS-Disp-Ix.                            
005500     MOVE     LC-Inc-Category (LG-Inc-Ix) TO WS-Ann-Cat-Name.     
005510     MOVE     LC-Inc-Total (LG-Inc-Ix)    TO WS-Ann-Cat-Amt.      
005520     WRITE    LG-Report-Record FROM WS-Ann-Cat-Line.              
005530     ADD      1 TO WS-Disp-Ix.                                    
005540     GO TO    4261-Cat-Loop.                                      
005550 4260-Exit.                                                       
005560     EXIT.                                                        
005570*                                                                 
005580*    Folds this month's expense and income category tables into   
005590*    the all-months grand tables, run once per month right after  
005600*    that month's own section has been written.  1.00.03 moved    
005610*    this merge to run inline here rather than as a second pass   
005620*    over every month's file once the whole list was done - one   
005630*    less full re-read per run.  The grand tables are keyed by    
005640*    category name, not by table position, since two different    
005650*    months rarely list their categories in the same order - a    
005660*    SEARCH against the grand table is needed for every one of    
005670*    this month's entries, there is no shortcut table-to-table    
005680*    copy available.  Note this merge only runs for a month that  
005690*    made it past the empty-file check in 4200 - an empty month   
005700*    contributes nothing here, by construction.                   
005710 4270-Merge-Into-Grand.                                           
005720     MOVE     1 TO WS-Disp-Ix.                                    
005730*    Walk this month's expense table start to finish, once per    
005740*    entry - the grand table being merged into is unsorted at     
005750*    this point, so only a linear SEARCH will do.  WS-Disp-Ix is  
005760*    the same work field 4250/4260 just used to write this same   
005770*    month's category tables, reused here rather than freeing up  
005780*    a subscript of its own.                                      
005790 4271-Merge-Exp-Loop.                                             
005800     IF       WS-Disp-Ix > LG-Exp-Cat-Count                       
005810              GO TO 4272-Merge-Inc-Start.                         
005820     SET      LG-Exp-Ix TO WS-Disp-Ix.                            
005830     SET      LG-Gr-Exp-Ix TO 1.                                  
005840     SEARCH   LG-Gr-Exp-Cat-Entry                                 
005850              AT END PERFORM 4271-New-Grand-Exp THRU 4271-New-Exit
005860              WHEN LC-Gr-Exp-Category (LG-Gr-Exp-Ix)              
005870                     = LC-Exp-Category (LG-Exp-Ix)                
005880                   ADD LC-Exp-Total (LG-Exp-Ix)                   
005890                     TO LC-Gr-Exp-Total (LG-Gr-Exp-Ix).           
005900     ADD      1 TO WS-Disp-Ix.                                    
005910     GO TO    4271-Merge-Exp-Loop.                                
005920*    First month to report a given expense category creates the   
005930*    grand entry here - every later month just adds onto it above.
005940*    Same 40-entry ceiling as the per-month tables - WS-Grand-    
005950*    style running totals are unaffected either way, only the     
005960*    grand category breakdown loses the overflow entry.           
005970 4271-New-Grand-Exp.                                              
005980     IF       LG-Gr-Exp-Cat-Count < 40                            
005990              ADD 1 TO LG-Gr-Exp-Cat-Count                        
006000              SET LG-Gr-Exp-Ix TO LG-Gr-Exp-Cat-Count             
006010              MOVE LC-Exp-Category (LG-Exp-Ix)                    
006020                TO LC-Gr-Exp-Category (LG-Gr-Exp-Ix)              
006030              MOVE LC-Exp-Total (LG-Exp-Ix)                       
006040                TO LC-Gr-Exp-Total (LG-Gr-Exp-Ix).                
006050 4271-New-Exit.                                                   
006060     EXIT.                                                        
006070*    Income side of the same fold, run right after the expense    
006080*    side finishes above - each category matched by name into the 
006090*    grand table or added as a brand new entry, same as 4271.     
006100*    Once this loop clears LG-Inc-Cat-Count, control falls out to 
006110*    4270-Exit and the merge for this month is complete.          
006120 4272-Merge-Inc-Start.                                            
006130     MOVE     1 TO WS-Disp-Ix.                                    
006140 4272-Merge-Inc-Loop.                                             
006150     IF       WS-Disp-Ix > LG-Inc-Cat-Count                       
006160              GO TO 4270-Exit.                                    
006170     SET      LG-Inc-Ix TO WS-Disp-Ix.                            
006180     SET      LG-Gr-Inc-Ix TO 1.                                  
006190     SEARCH   LG-Gr-Inc-Cat-Entry                                 
006200              AT END PERFORM 4272-New-Grand-Inc THRU 4272-New-Exit
006210              WHEN LC-Gr-Inc-Category (LG-Gr-Inc-Ix)              
006220                     = LC-Inc-Category (LG-Inc-Ix)                
006230                   ADD LC-Inc-Total (LG-Inc-Ix)                   
006240                     TO LC-Gr-Inc-Total (LG-Gr-Inc-Ix).           
006250     ADD      1 TO WS-Disp-Ix.                                    
006260     GO TO    4272-Merge-Inc-Loop.                                
006270*    Mirrors 4271 above for the income side, same 40-entry cap    
006280*    and the same overflow rule.                                  
006290 4272-New-Grand-Inc.                                              
006300     IF       LG-Gr-Inc-Cat-Count < 40                            
006310              ADD 1 TO LG-Gr-Inc-Cat-Count                        
006320              SET LG-Gr-Inc-Ix TO LG-Gr-Inc-Cat-Count             
006330              MOVE LC-Inc-Category (LG-Inc-Ix)                    
006340                TO LC-Gr-Inc-Category (LG-Gr-Inc-Ix)              
006350              MOVE LC-Inc-Total (LG-Inc-Ix)                       
006360                TO LC-Gr-Inc-Total (LG-Gr-Inc-Ix).                
006370 4272-New-Exit.                                                   
006380     EXIT.                                                        
006390 4270-Exit.                                                       
006400     EXIT.                                                        
006410*                                                                 
006420 4305-Sort-Grand-Income.                                          
006430*    Descending exchange sort on the all-months income            
006440*    accumulator, run once every month has been merged in.  Only  
006450*    called the once, from 4300 below - this table is never       
006460*    rebuilt mid-run, so there is no reason to sort it more than  
006470*    the one time before the all-months section is written.       
006480     IF       LG-Gr-Inc-Cat-Count < 2                             
006490              GO TO 4305-Exit.                                    
006500     MOVE     1 TO LG-Cat-Sub2.                                   
006510*    Outer pass over the grand income table.                      
006520 4305-Outer-Loop.                                                 
006530     IF       LG-Cat-Sub2 >= LG-Gr-Inc-Cat-Count                  
006540              GO TO 4305-Exit.                                    
006550     SET      LG-Gr-Inc-Ix TO LG-Cat-Sub2.                        
006560     SET      LG-Gr-Inc-Ix UP BY 1.                               
006570*    Inner scan, grand income table.                              
006580 4305-Inner-Loop.                                                 
006590     IF       LG-Gr-Inc-Ix > LG-Gr-Inc-Cat-Count                  
006600              GO TO 4305-Next-Outer.                              
006610     IF       LC-Gr-Inc-Total (LG-Gr-Inc-Ix)                      
006620                > LC-Gr-Inc-Total (LG-Cat-Sub2)                   
006630              MOVE LC-Gr-Inc-Total (LG-Cat-Sub2)                  
006640                TO LG-Cat-Swap-Total                              
006650              MOVE LC-Gr-Inc-Category (LG-Cat-Sub2)               
006660                TO LG-Cat-Swap-Name                               
006670              MOVE LC-Gr-Inc-Total (LG-Gr-Inc-Ix)                 
006680                TO LC-Gr-Inc-Total (LG-Cat-Sub2)                  
006690              MOVE LC-Gr-Inc-Category (LG-Gr-Inc-Ix)              
006700                TO LC-Gr-Inc-Category (LG-Cat-Sub2)               
006710              MOVE LG-Cat-Swap-Total                              
006720                TO LC-Gr-Inc-Total (LG-Gr-Inc-Ix)                 
006730              MOVE LG-Cat-Swap-Name                               
006740                TO LC-Gr-Inc-Category (LG-Gr-Inc-Ix).             
006750     SET      LG-Gr-Inc-Ix UP BY 1.                               
006760     GO TO    4305-Inner-Loop.                                    
006770 4305-Next-Outer.                                                 
006780     SET      LG-Cat-Sub2 UP BY 1.                                
006790     GO TO    4305-Outer-Loop.                                    
006800 4305-Exit.                                                       
006810     EXIT.                                                        
006820*                                                                 
006830 4306-Sort-Grand-Expense.                                         
006840*    Same sort, all-months expense accumulator, first work        
006850*    subscript, run right after 4305 above.  Both grand tables    
006860*    can hold up to the usual 40 categories, same ceiling as      
006870*    every per-month table in this program and its sibling        
006880*    reports.                                                     
006890     IF       LG-Gr-Exp-Cat-Count < 2                             
006900              GO TO 4306-Exit.                                    
006910     MOVE     1 TO LG-Cat-Sub.                                    
006920*    Outer pass over the grand expense table.                     
006930 4306-Outer-Loop.                                                 
006940     IF       LG-Cat-Sub >= LG-Gr-Exp-Cat-Count                   
006950              GO TO 4306-Exit.                                    
006960     SET      LG-Gr-Exp-Ix TO LG-Cat-Sub.                         
006970     SET      LG-Gr-Exp-Ix UP BY 1.                               
006980*    Inner scan, grand expense table.                             
006990 4306-Inner-Loop.                                                 
007000     IF       LG-Gr-Exp-Ix > LG-Gr-Exp-Cat-Count                  
007010              GO TO 4306-Next-Outer.                              
007020     IF       LC-Gr-Exp-Total (LG-Gr-Exp-Ix)                      
007030                > LC-Gr-Exp-Total (LG-Cat-Sub)                    
007040              MOVE LC-Gr-Exp-Total (LG-Cat-Sub)                   
007050                TO LG-Cat-Swap-Total                              
007060              MOVE LC-Gr-Exp-Category (LG-Cat-Sub)                
007070                TO LG-Cat-Swap-Name                               
007080              MOVE LC-Gr-Exp-Total (LG-Gr-Exp-Ix)                 
007090                TO LC-Gr-Exp-Total (LG-Cat-Sub)                   
007100              MOVE LC-Gr-Exp-Category (LG-Gr-Exp-Ix)              
007110                TO LC-Gr-Exp-Category (LG-Cat-Sub)                
007120              MOVE LG-Cat-Swap-Total                              
007130                TO LC-Gr-Exp-Total (LG-Gr-Exp-Ix)                 
007140              MOVE LG-Cat-Swap-Name                               
007150                TO LC-Gr-Exp-Category (LG-Gr-Exp-Ix).             
007160     SET      LG-Gr-Exp-Ix UP BY 1.                               
007170     GO TO    4306-Inner-Loop.                                    
007180 4306-Next-Outer.                                                 
007190     SET      LG-Cat-Sub UP BY 1.                                 
007200     GO TO    4306-Outer-Loop.                                    
007210 4306-Exit.                                                       
007220     EXIT.                                                        
007230*                                                                 
007240*    Final section of the report, written once every month in     
007250*    the range has had its own section written and folded into    
007260*    the grand tables - income and expense both sorted descending 
007270*    first, same presentation rule LGSUMM and LGMSUMM use.  This  
007280*    is the only section guaranteed to appear in every report     
007290*    that gets written at all, since 0000-Main only calls it once 
007300*    the empty-months check has already passed.                   
007310 4300-All-Months-Section.                                         
007320     PERFORM  4305-Sort-Grand-Income THRU 4305-Exit.              
007330     PERFORM  4306-Sort-Grand-Expense THRU 4306-Exit.             
007340     WRITE    LG-Report-Record FROM WS-Ann-Allmo-Hdr-Line.        
007350     MOVE     "INCOME CATEGORIES" TO WS-Ann-Cat-Hdr-Text.         
007360     WRITE    LG-Report-Record FROM WS-Ann-Cat-Hdr-Line.          
007370     MOVE     1 TO WS-Disp-Ix.                                    
007380*    Grand income categories print first, then expense below -    
007390*    both tables already sorted by 4305/4306 above, so this is    
007400*    a plain top-to-bottom walk with no further comparison.       
007410*    Unlike 4250/4260, this section's headers always print, even  
007420*    when a grand table is empty - the all-months section is      
007430*    written exactly once, there is nothing to skip it for.       
007440 4310-Inc-Loop.                                                   
007450     IF       WS-Disp-Ix > LG-Gr-Inc-Cat-Count                    
007460              GO TO 4320-Exp-Start.                               
007470     SET      LG-Gr-Inc-Ix TO WS-Disp-Ix.                         
007480     MOVE     LC-Gr-Inc-Category (LG-Gr-Inc-Ix)                   
007490                TO WS-Ann-Cat-Name.                               
007500     MOVE     LC-Gr-Inc-Total (LG-Gr-Inc-Ix)    TO WS-Ann-Cat-Amt.
007510     WRITE    LG-Report-Record FROM WS-Ann-Cat-Line.              
007520     ADD      1 TO WS-Disp-Ix.                                    
007530     GO TO    4310-Inc-Loop.                                      
007540*    WS-Disp-Ix was left pointing past the last income entry by   
007550*    4310 above - reset before walking the grand expense table.   
007560*    Same reset habit 3320 uses in LGMSUMM, the closest sibling   
007570*    to this section.                                             
007580 4320-Exp-Start.                                                  
007590     MOVE     "EXPENSE CATEGORIES" TO WS-Ann-Cat-Hdr-Text.        
007600     WRITE    LG-Report-Record FROM WS-Ann-Cat-Hdr-Line.          
007610     MOVE     1 TO WS-Disp-Ix.                                    
007620 4320-Exp-Loop.                                                   
007630     IF       WS-Disp-Ix > LG-Gr-Exp-Cat-Count                    
007640              GO TO 4300-Exit.                                    
007650     SET      LG-Gr-Exp-Ix TO WS-Disp-Ix.                         
007660     MOVE     LC-Gr-Exp-Category (LG-Gr-Exp-Ix)                   
007670                TO WS-Ann-Cat-Name.                               
007680     MOVE     LC-Gr-Exp-Total (LG-Gr-Exp-Ix)    TO WS-Ann-Cat-Amt.
007690     WRITE    LG-Report-Record FROM WS-Ann-Cat-Line.              
007700     ADD      1 TO WS-Disp-Ix.                                    
007710     GO TO    4320-Exp-Loop.                                      
007720 4300-Exit.                                                       
007730     EXIT.                                                        
007740*                                                                 
007750*    Single exit point - reached with nothing to do (LK-Month-    
007760*    Count came back zero from LGMONRNG), with every month empty  
007770*    (WS-Total-Record-Count still zero after 4100), or after a    
007780*    completed run with the report closed and the all-months      
007790*    section written.                                             
007800 0900-Exit-Program.                                               
007810     GOBACK.                                                      
