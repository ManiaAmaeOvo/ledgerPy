000100****************************************************              
000110*  Standard Environment Division Block              *             
000120*     Copy For All Ledger Programs                  *             
000130*     Uses CONFIGURATION + SPECIAL-NAMES             *            
000140****************************************************              
000150*  Common to every LG program - do not embed                      
000160*  program-specific device or switch logic here,                  
000170*  keep that in the calling program.                              
000180*                                                                 
000190* 06/03/87 rkd - Created.                                         
000200* 14/09/91 rkd - Added UPSI-0 switch, month-end re-run.           
000210* 11/02/99 jtw - Y2K: confirmed CCYYMMDD forms in use,            
000220*                no change required here.                         
000230* 22/07/03 mrs - Added C01 top-of-form mnemonic.                  
000240 CONFIGURATION SECTION.                                           
000250*----------------------                                           
000260 SOURCE-COMPUTER.  IBM-4341.                                      
000270 OBJECT-COMPUTER.  IBM-4341.                                      
000280 SPECIAL-NAMES.                                                   
000290     C01 IS TOP-OF-FORM                                           
000300     CLASS LG-ALPHA IS "A" THRU "Z" "a" THRU "z"                  
000310     CLASS LG-NUMERIC-DASH IS "0" THRU "9" "-"                    
000320     SWITCH LG-RERUN-SWITCH IS UPSI-0                             
000330         ON STATUS IS LG-RERUN-ON                                 
000340         OFF STATUS IS LG-RERUN-OFF.                              
