000100* Ledger System - Monthly Summary To Console                      
000110****************************************************************  
000120*                                                               * 
000130*                Monthly Income/Expense Summary                *  
000140*                                                               * 
000150****************************************************************  
000160 IDENTIFICATION DIVISION.                                         
000170*================================                                 
000180 PROGRAM-ID.       LGSUMM.                                        
000190*                                                                 
000200 AUTHOR.           R K DENHOLM.                                   
000210 INSTALLATION.     RIVERSIDE DATA SERVICES LTD.                   
000220 DATE-WRITTEN.     22/09/1988.                                    
000230 DATE-COMPILED.                                                   
000240 SECURITY.         COPYRIGHT (C) 1988-2003 & LATER,               
000250*                  RIVERSIDE DATA SERVICES LTD.                   
000260*                  ALL RIGHTS RESERVED.                           
000270*                                                                 
000280* Remarks.         Reads one month's transaction file and lists   
000290*                  total income, total expense, net, and the      
000300*                  per-category expense totals descending by      
000310*                  amount, to the console (SYSOUT).               
000320*                                                                 
000330* Called Modules.  None.                                          
000340*                                                                 
000350* Files Used.      LGTRAN-nnnnnn.  Monthly transaction file.      
000360*                                                                 
000370* Error Messages.  LG011 - Month has no records.                  
000380*                  LG012 - Month has no expense records.          
000390*                                                                 
000400* Changes:                                                        
000410* 22/09/88 rkd  1.00.00 Created.                                  
000420* 11/03/92 rkd  1.00.01 Category table widened along with         
000430*                       WSLGCAT, was overflowing on busy months.  
000440* 09/02/99 jtw  1.00.02 Y2K - LS-Month/keys all CCYY-MM, no       
000450*                       change needed.                            
000460* 30/07/03 mrs  1.00.03 Descending sort now a proper exchange     
000470*                       sort, previous bubble left ties unstable. 
000480*                                                                 
000490****************************************************************  
000500* Copyright Notice.                                               
000510* ****************                                                
000520* This program is part of the Riverside Data Services personal    
000530* ledger batch suite and is Copyright (c) Riverside Data          
000540* Services Ltd, 1988-2003 and later.  For internal use only.      
000550****************************************************************  
000560*                                                                 
000570 ENVIRONMENT DIVISION.                                            
000580*================================                                 
000590 COPY "envdiv.cob".                                               
000600 INPUT-OUTPUT SECTION.                                            
000610 FILE-CONTROL.                                                    
000620 COPY "sellgtrn.cob".                                             
000630*                                                                 
000640 DATA DIVISION.                                                   
000650*================================                                 
000660 FILE SECTION.                                                    
000670 COPY "fdlgtrn.cob".                                              
000680*                                                                 
000690 WORKING-STORAGE SECTION.                                         
000700*------------------------                                         
000710 77  PROG-NAME               PIC X(18) VALUE "LGSUMM  (1.00.03)". 
000720*                                                                 
000730 COPY "wslgacc.cob".                                              
000740 COPY "wslgcat.cob".                                              
000750 COPY "wslgdate.cob".                                             
000760*                                                                 
000770 01  WS-Control-Data.                                             
000780     03  WS-LG-Trans-Prefix       PIC X(7)  VALUE "LGTRAN-".      
000790     03  WS-LG-Trans-File-Name    PIC X(14).                      
000800     03  LG-Trans-Status          PIC XX.                         
000810     03  WS-Eof-Switch            PIC X     VALUE "N".            
000820         88  WS-End-Of-File               VALUE "Y".              
000830     03  WS-Record-Count          PIC 9(5) COMP VALUE ZERO.       
000840     03  WS-Disp-Ix               PIC 99   COMP.                  
000850*                                                                 
000860 01  Error-Messages.                                              
000870     03  LG011    PIC X(29) VALUE                                 
000880                  "LG011 Month has no records".                   
000890     03  LG012    PIC X(35) VALUE                                 
000900                  "LG012 Month has no expense records".           
000910*                                                                 
000920 LINKAGE SECTION.                                                 
000930*================                                                 
000940 01  LK-Month-Arg               PIC X(7).                         
000950*                                                                 
000960 PROCEDURE DIVISION USING LK-Month-Arg.                           
000970*=====================================                            
000980*                                                                 
000990 0000-Main.                                                       
001000     MOVE     ZERO TO LS-Income LS-Expense LS-Net.                
001010     MOVE     LK-Month-Arg TO LS-Month.                           
001020     PERFORM  1000-Open-Month-File THRU 1000-Exit.                
001030     IF       WS-Record-Count = ZERO                              
001040              DISPLAY LG011                                       
001050              GO TO 0900-Exit-Program.                            
001060     PERFORM  1300-Sort-Category-Table THRU 1300-Exit.            
001070     PERFORM  1400-Display-Summary THRU 1400-Exit.                
001080     GO TO    0900-Exit-Program.                                  
001090*                                                                 
001100 1000-Open-Month-File.                                            
001110*    Missing file is not an error - it just means the month       
001120*    has no records at all, the caller wants "no records" not     
001130*    an abend.                                                    
001140     STRING   WS-LG-Trans-Prefix   DELIMITED BY SIZE              
001150              LK-Month-Arg         DELIMITED BY SIZE              
001160              INTO WS-LG-Trans-File-Name.                         
001170     OPEN     INPUT LG-Trans-File.                                
001180     IF       LG-Trans-Status = "35"                              
001190              GO TO 1000-Exit.                                    
001200     PERFORM  1100-Accumulate-Totals THRU 1100-Exit               
001210              UNTIL WS-End-Of-File.                               
001220     CLOSE    LG-Trans-File.                                      
001230 1000-Exit.                                                       
001240     EXIT.                                                        
001250*                                                                 
001260 1100-Accumulate-Totals.                                          
001270     READ     LG-Trans-File                                       
001280              AT END SET WS-End-Of-File TO TRUE                   
001290              NOT AT END PERFORM 1150-One-Record THRU 1150-Exit   
001300     END-READ.                                                    
001310 1100-Exit.                                                       
001320     EXIT.                                                        
001330*                                                                 
001340 1150-One-Record.                                                 
001350     ADD      1 TO WS-Record-Count.                               
001360     IF       LT-Is-Income                                        
001370              ADD LT-Amount TO LS-Income                          
001380     ELSE                                                         
001390        IF    LT-Is-Expense                                       
001400              ADD LT-Amount TO LS-Expense                         
001410              PERFORM 1200-Build-Category-Table THRU 1200-Exit    
001420        END-IF                                                    
001430     END-IF.                                                      
001440     COMPUTE  LS-Net = LS-Income - LS-Expense.                    
001450 1150-Exit.                                                       
001460     EXIT.                                                        
001470*                                                                 
001480 1200-Build-Category-Table.                                       
001490*    Linear search the expense table for a matching category;     
001500*    add a new entry when this is the first time it is seen.      
001510     SET      LG-Exp-Ix TO 1.                                     
001520     SEARCH   LG-Exp-Cat-Entry                                    
001530              AT END PERFORM 1210-New-Category THRU 1210-Exit     
001540              WHEN LC-Exp-Category (LG-Exp-Ix) = LT-Category      
001550                   ADD LT-Amount TO LC-Exp-Total (LG-Exp-Ix).     
001560 1200-Exit.                                                       
001570     EXIT.                                                        
001580*                                                                 
001590 1210-New-Category.                                               
001600     IF       LG-Exp-Cat-Count < 40                               
001610              ADD 1 TO LG-Exp-Cat-Count                           
001620              SET LG-Exp-Ix TO LG-Exp-Cat-Count                   
001630              MOVE LT-Category TO LC-Exp-Category (LG-Exp-Ix)     
001640              MOVE LT-Amount   TO LC-Exp-Total (LG-Exp-Ix).       
001650 1210-Exit.                                                       
001660     EXIT.                                                        
001670*                                                                 
001680 1300-Sort-Category-Table.                                        
001690*    Shop's usual exchange sort, descending on LC-Exp-Total -     
001700*    outer pass held in LG-Cat-Sub, inner scan in LG-Exp-Ix.      
001710*    Replaces the bubble sort this paragraph used up to 1.00.02,  
001720*    which was leaving equal-total categories in an unstable      
001730*    order on busy months - see the 30/07/03 change note below.   
001740     IF       LG-Exp-Cat-Count < 2                                
001750              GO TO 1300-Exit.                                    
001760     MOVE     1 TO LG-Cat-Sub.                                    
001770 1310-Outer-Loop.                                                 
001780     IF       LG-Cat-Sub >= LG-Exp-Cat-Count                      
001790              GO TO 1300-Exit.                                    
001800     SET      LG-Exp-Ix TO LG-Cat-Sub.                            
001810     SET      LG-Exp-Ix UP BY 1.                                  
001820 1320-Inner-Loop.                                                 
001830     IF       LG-Exp-Ix > LG-Exp-Cat-Count                        
001840              GO TO 1330-Next-Outer.                              
001850     IF       LC-Exp-Total (LG-Exp-Ix) > LC-Exp-Total (LG-Cat-Sub)
001860              MOVE LC-Exp-Total (LG-Cat-Sub)                      
001870                TO LG-Cat-Swap-Total                              
001880              MOVE LC-Exp-Category (LG-Cat-Sub)                   
001890                TO LG-Cat-Swap-Name                               
001900              MOVE LC-Exp-Total (LG-Exp-Ix)                       
001910                TO LC-Exp-Total (LG-Cat-Sub)                      
001920              MOVE LC-Exp-Category (LG-Exp-Ix)                    
001930                TO LC-Exp-Category (LG-Cat-Sub)                   
001940              MOVE LG-Cat-Swap-Total  TO LC-Exp-Total (LG-Exp-Ix) 
001950              MOVE LG-Cat-Swap-Name                               
001960                TO LC-Exp-Category (LG-Exp-Ix).                   
001970     SET      LG-Exp-Ix UP BY 1.                                  
001980     GO TO    1320-Inner-Loop.                                    
001990 1330-Next-Outer.                                                 
002000     SET      LG-Cat-Sub UP BY 1.                                 
002010     GO TO    1310-Outer-Loop.                                    
002020 1300-Exit.                                                       
002030     EXIT.                                                        
002040*                                                                 
002050 1400-Display-Summary.                                            
002060     DISPLAY  "MONTH " LS-Month " INCOME  " LS-Income.            
002070     DISPLAY  "MONTH " LS-Month " EXPENSE " LS-Expense.           
002080     DISPLAY  "MONTH " LS-Month " NET     " LS-Net.               
002090     IF       LG-Exp-Cat-Count = ZERO                             
002100              DISPLAY LG012                                       
002110              GO TO 1400-Exit.                                    
002120     MOVE     1 TO WS-Disp-Ix.                                    
002130 1410-Display-Loop.                                               
002140     IF       WS-Disp-Ix > LG-Exp-Cat-Count                       
002150              GO TO 1400-Exit.                                    
002160     SET      LG-Exp-Ix TO WS-Disp-Ix.                            
002170     DISPLAY  "  " LC-Exp-Category (LG-Exp-Ix)                    
002180              " " LC-Exp-Total (LG-Exp-Ix).                       
002190     ADD      1 TO WS-Disp-Ix.                                    
002200     GO TO    1410-Display-Loop.                                  
002210 1400-Exit.                                                       
002220     EXIT.                                                        
002230*                                                                 
002240 0900-Exit-Program.                                               
002250     GOBACK.                                                      
