000100* Ledger System - Monthly Report Export                           
000110****************************************************************  
000120*                                                               * 
000130*              Monthly Statement Report Export                 *  
000140*                                                               * 
000150****************************************************************  
000160 IDENTIFICATION DIVISION.                                         
000170*================================                                 
000180 PROGRAM-ID.       LGEXPRT.                                       
000190*                                                                 
000200 AUTHOR.           R K DENHOLM.                                   
000210 INSTALLATION.     RIVERSIDE DATA SERVICES LTD.                   
000220 DATE-WRITTEN.     29/09/1988.                                    
000230 DATE-COMPILED.                                                   
000240 SECURITY.         COPYRIGHT (C) 1988-2003 & LATER,               
000250*                  RIVERSIDE DATA SERVICES LTD.                   
000260*                  ALL RIGHTS RESERVED.                           
000270*                                                                 
000280* Remarks.         Writes the monthly statement document for      
000290*                  one month: weekly expense-by-category          
000300*                  sections, the full transaction table, the      
000310*                  expense-category summary, and the month        
000320*                  income/expense/net summary.  Report file is    
000330*                  named after the month key.                     
000340*                                                                 
000350* Called Modules.  None.                                          
000360*                                                                 
000370* Files Used.      LGTRAN-nnnnnn.  Monthly transaction file.      
000380*                  Report output file, named by month.            
000390*                                                                 
000400* Error Messages.  LG031 - Month has no records, no report.       
000410*                                                                 
000420* Changes:                                                        
000430* 29/09/88 rkd  1.00.00 Created, used Report Writer originally.   
000440* 08/03/95 rkd  1.00.01 Dropped Report Writer, hand-built lines   
000450*                       give us more control over the weekly      
000460*                       sections' variable line counts.           
000470* 09/02/99 jtw  1.00.02 Y2K - week bucketing works off the day    
000480*                       number only, no century exposure.         
000490* 17/06/03 mrs  1.00.03 Week total line now prints even when a    
000500*                       week has exactly one category.            
000510* 12/08/04 rkd  1.00.04 Week 5 header was printing day 35 on      
000520*                       every month - end day now capped at       
000530*                       LG-Days-In-Month for the month being run. 
000540*                                                                 
000550****************************************************************  
000560* Copyright Notice.                                               
000570* ****************                                                
000580* This program is part of the Riverside Data Services personal    
000590* ledger batch suite and is Copyright (c) Riverside Data          
000600* Services Ltd, 1988-2003 and later.  For internal use only.      
000610****************************************************************  
000620*                                                                 
000630*    Standard shop boilerplate - SPECIAL-NAMES and the printer    
000640*    switch come from the common ENVDIV copybook, same as every   
000650*    other program in this suite.                                 
000660 ENVIRONMENT DIVISION.                                            
000670*================================                                 
000680 COPY "envdiv.cob".                                               
000690*    Two files this run - the month's transaction file, opened    
000700*    twice (once to accumulate, once to list every row), and the  
000710*    report output file, opened once and written straight through.
000720 INPUT-OUTPUT SECTION.                                            
000730 FILE-CONTROL.                                                    
000740 COPY "sellgtrn.cob".                                             
000750 COPY "sellgprt.cob".                                             
000760*                                                                 
000770 DATA DIVISION.                                                   
000780*================================                                 
000790 FILE SECTION.                                                    
000800*    Record layouts are the shared LGTRAN/report shapes, same     
000810*    copybooks LGSUMM and LGANNL both COPY - kept identical across
000820*    every program that touches a transaction or report file.     
000830 COPY "fdlgtrn.cob".                                              
000840 COPY "fdlgprt.cob".                                              
000850*                                                                 
000860*    Date/week arithmetic (WSLGDATE), the month accumulator       
000870*    (WSLGACC) and the category table (WSLGCAT) are the same      
000880*    three copybooks LGSUMM and LGMSUMM both build on.            
000890 WORKING-STORAGE SECTION.                                         
000900*------------------------                                         
000910 77  PROG-NAME               PIC X(18) VALUE "LGEXPRT (1.00.04)". 
000920*                                                                 
000930 COPY "wslgdate.cob".                                             
000940 COPY "wslgacc.cob".                                              
000950 COPY "wslgcat.cob".                                              
000960*                                                                 
000970*    Control switches, the file-name work areas built from the    
000980*    caller's month key, and the two fields (added 1.00.04) that  
000990*    hold the real day count for the month being reported on.     
001000 01  WS-Control-Data.                                             
001010     03  WS-LG-Trans-Prefix       PIC X(7)  VALUE "LGTRAN-".      
001020     03  WS-LG-Trans-File-Name    PIC X(14).                      
001030     03  WS-LG-Report-File-Name   PIC X(14).                      
001040     03  LG-Trans-Status          PIC XX.                         
001050     03  LG-Report-Status         PIC XX.                         
001060     03  WS-Eof-Switch            PIC X     VALUE "N".            
001070         88  WS-End-Of-File               VALUE "Y".              
001080     03  WS-Record-Count          PIC 9(5) COMP VALUE ZERO.       
001090     03  WS-Disp-Ix               PIC 99   COMP.                  
001100     03  WS-Month-Num             PIC 99.                         
001110     03  WS-Days-In-This-Month    PIC 99   COMP VALUE ZERO.       
001120*                                                                 
001130*    Five weekly buckets, each its own small expense-category     
001140*    table - same shape as the month-level table in WSLGCAT, just 
001150*    nested one level deeper.  Cleared fresh every run in 2010.   
001160 01  WS-Week-Table.                                               
001170     03  LG-Week-Entry OCCURS 5 TIMES INDEXED BY LG-Wk-Ix.        
001180         05  LG-Wk-Cat-Count      PIC 99  COMP VALUE ZERO.        
001190         05  LG-Wk-Total          PIC S9(9)V99 COMP-3 VALUE ZERO. 
001200         05  LG-Wk-Cat-Entry OCCURS 40 TIMES                      
001210                                  INDEXED BY LG-Wk-Cat-Ix.        
001220             07  LG-Wk-Cat-Category  PIC X(20).                   
001230             07  LG-Wk-Cat-Total     PIC S9(9)V99 COMP-3.         
001240*                                                                 
001250*    One 132-byte print area, redefined a different way for each  
001260*    line the report can produce - title, week header, category   
001270*    detail, week total, raw transaction row, and month summary.  
001280*    Only one redefinition is ever "live" at a time, whichever    
001290*    the paragraph about to WRITE has just filled in.             
001300 01  WS-Print-Line-Base           PIC X(132).                     
001310 01  WS-Title-Line REDEFINES WS-Print-Line-Base.                  
001320     03  FILLER                  PIC X(19) VALUE                  
001330                                 "MONTHLY STATEMENT ".            
001340     03  WS-Title-Month          PIC X(7).                        
001350     03  FILLER                  PIC X(106).                      
001360 01  WS-Week-Hdr-Line REDEFINES WS-Print-Line-Base.               
001370     03  FILLER                  PIC X(5)  VALUE "WEEK ".         
001380     03  WS-Wk-Hdr-No            PIC 9.                           
001390     03  FILLER                  PIC X     VALUE SPACE.           
001400     03  WS-Wk-Hdr-Start         PIC Z9.                          
001410     03  FILLER                  PIC X(4)  VALUE " TO ".          
001420     03  WS-Wk-Hdr-End           PIC Z9.                          
001430     03  FILLER                  PIC X(117).                      
001440 01  WS-Cat-Line REDEFINES WS-Print-Line-Base.                    
001450     03  WS-Cat-Line-Name        PIC X(20).                       
001460     03  FILLER                  PIC X(2).                        
001470     03  WS-Cat-Line-Amt         PIC ZZZ,ZZ9.99.                  
001480     03  FILLER                  PIC X(100).                      
001490 01  WS-Wk-Total-Line REDEFINES WS-Print-Line-Base.               
001500     03  FILLER                  PIC X(17) VALUE                  
001510                                 "  WEEK TOTAL EXP ".             
001520     03  WS-Wk-Total-Amt         PIC ZZZ,ZZ9.99.                  
001530     03  FILLER                  PIC X(105).                      
001540 01  WS-Trans-Line REDEFINES WS-Print-Line-Base.                  
001550     03  WS-Trn-Date             PIC X(10).                       
001560     03  FILLER                  PIC X(2).                        
001570     03  WS-Trn-Category         PIC X(20).                       
001580     03  FILLER                  PIC X(2).                        
001590     03  WS-Trn-Amount           PIC ZZZ,ZZ9.99.                  
001600     03  FILLER                  PIC X(2).                        
001610     03  WS-Trn-Type             PIC X(7).                        
001620     03  FILLER                  PIC X(2).                        
001630     03  WS-Trn-Note             PIC X(30).                       
001640     03  FILLER                  PIC X(47).                       
001650 01  WS-Summary-Line REDEFINES WS-Print-Line-Base.                
001660     03  WS-Sum-Label            PIC X(10).                       
001670     03  WS-Sum-Amt              PIC ZZZ,ZZ9.99-.                 
001680     03  FILLER                  PIC X(111).                      
001690*                                                                 
001700*    Single error condition for this program - a month with no    
001710*    transaction file at all gets the message and no report file  
001720*    is opened, same "no data, no abend" philosophy as LGSUMM.    
001730 01  Error-Messages.                                              
001740     03  LG031    PIC X(35) VALUE                                 
001750                  "LG031 Month has no records".                   
001760*                                                                 
001770 LINKAGE SECTION.                                                 
001780*================                                                 
001790*    Caller passes the CCYY-MM month key on the CALL, same        
001800*    argument LGSUMM takes - no separate output file name comes   
001810*    in, 2000-Open-Files builds it off this same key.             
001820 01  LK-Month-Arg               PIC X(7).                         
001830*                                                                 
001840 PROCEDURE DIVISION USING LK-Month-Arg.                           
001850*=====================================                            
001860*                                                                 
001870*    Everything past this point runs off the one month key the    
001880*    caller passed in.  2000 does the accumulating pass, then the 
001890*    remaining paragraphs write the report sections in the order  
001900*    they appear on the printed document.                         
001910 0000-Main.                                                       
001920     PERFORM  2000-Open-Files THRU 2000-Exit.                     
001930     IF       WS-Record-Count = ZERO                              
001940              DISPLAY LG031                                       
001950              GO TO 0900-Exit-Program.                            
001960     PERFORM  2300-Sort-Cat-Table THRU 2300-Exit.                 
001970     OPEN     OUTPUT LG-Report-File.                              
001980     MOVE     LS-Month TO WS-Title-Month.                         
001990     WRITE    LG-Report-Record FROM WS-Title-Line.                
002000     PERFORM  2200-Weekly-Sections THRU 2200-Exit.                
002010     PERFORM  2310-Write-Transaction-Table THRU 2310-Exit.        
002020     PERFORM  2400-Write-Category-Table THRU 2400-Exit.           
002030     PERFORM  2500-Write-Month-Summary THRU 2500-Exit.            
002040     PERFORM  2600-Close-Files THRU 2600-Exit.                    
002050     GO TO    0900-Exit-Program.                                  
002060*                                                                 
002070*    First pass builds every total the report needs; the report   
002080*    file itself is only opened once we know there is at least    
002090*    one record to put in it, so an empty month leaves no output  
002100*    file behind at all.                                          
002110 2000-Open-Files.                                                 
002120*    First pass over the transaction file: build income /         
002130*    expense totals, the month expense-category table, and        
002140*    the per-week expense-category tables in one sweep.           
002150     MOVE     ZERO TO LS-Income LS-Expense LS-Net.                
002160     MOVE     ZERO TO LG-Exp-Cat-Count.                           
002170     MOVE     LK-Month-Arg TO LS-Month.                           
002180     STRING   WS-LG-Trans-Prefix   DELIMITED BY SIZE              
002190              LK-Month-Arg         DELIMITED BY SIZE              
002200              INTO WS-LG-Trans-File-Name.                         
002210     STRING   LK-Month-Arg         DELIMITED BY SIZE              
002220              INTO WS-LG-Report-File-Name.                        
002230*    Month digits come straight off the caller's key (positions   
002240*    6-7 of CCYY-MM) rather than off any one transaction, so the  
002250*    week-5 cap below still works even on a month with no expense 
002260*    activity in its last week.                                   
002270     MOVE     LK-Month-Arg (6:2) TO WS-Month-Num.                 
002280     SET      LG-Dim-Ix TO WS-Month-Num.                          
002290     MOVE     LG-Days-In-Month (LG-Dim-Ix)                        
002300                                  TO WS-Days-In-This-Month.       
002310     SET      LG-Wk-Ix TO 1.                                      
002320 2010-Clear-Weeks.                                                
002330*    WORKING-STORAGE VALUE clauses only apply at program load, not
002340*    on every CALL, so the five weekly buckets have to be zeroed  
002350*    by hand each time this paragraph runs.                       
002360     IF       LG-Wk-Ix > 5                                        
002370              GO TO 2020-Read-File.                               
002380     MOVE     ZERO TO LG-Wk-Cat-Count (LG-Wk-Ix)                  
002390                       LG-Wk-Total (LG-Wk-Ix).                    
002400     SET      LG-Wk-Ix UP BY 1.                                   
002410     GO TO    2010-Clear-Weeks.                                   
002420 2020-Read-File.                                                  
002430*    Same "no file, no records" tolerance as LGSUMM's 1000 -      
002440*    a month that never had a transaction added to it is not an   
002450*    error case for the export, just an empty one.                
002460     OPEN     INPUT LG-Trans-File.                                
002470     IF       LG-Trans-Status = "35"                              
002480              GO TO 2000-Exit.                                    
002490     PERFORM  2100-Load-Transactions THRU 2100-Exit               
002500              UNTIL WS-End-Of-File.                               
002510     CLOSE    LG-Trans-File.                                      
002520 2000-Exit.                                                       
002530     EXIT.                                                        
002540*                                                                 
002550*    Driven by the UNTIL on the PERFORM back in 2020 - reads      
002560*    exactly one record per call, same one-record-per-visit shape 
002570*    LGSUMM's 1100-Accumulate-Totals uses.                        
002580 2100-Load-Transactions.                                          
002590     READ     LG-Trans-File                                       
002600              AT END SET WS-End-Of-File TO TRUE                   
002610              NOT AT END PERFORM 2110-One-Record THRU 2110-Exit   
002620     END-READ.                                                    
002630 2100-Exit.                                                       
002640     EXIT.                                                        
002650*                                                                 
002660*    Income rows only ever touch the running total - only         
002670*    expense rows earn a place in the month table or a week       
002680*    bucket, since the report has no income breakdown section.    
002690 2110-One-Record.                                                 
002700     ADD      1 TO WS-Record-Count.                               
002710     IF       LT-Is-Income                                        
002720              ADD LT-Amount TO LS-Income                          
002730     ELSE                                                         
002740        IF    LT-Is-Expense                                       
002750              ADD LT-Amount TO LS-Expense                         
002760              PERFORM 2120-Table-Expense THRU 2120-Exit           
002770              PERFORM 2210-Week-Category-Totals THRU 2210-Exit    
002780        END-IF                                                    
002790     END-IF.                                                      
002800     COMPUTE  LS-Net = LS-Income - LS-Expense.                    
002810 2110-Exit.                                                       
002820     EXIT.                                                        
002830*                                                                 
002840*    Linear search, same idiom LGSUMM's 1200 uses - the table     
002850*    never runs past 40 categories so a SEARCH is plenty fast.    
002860 2120-Table-Expense.                                              
002870     SET      LG-Exp-Ix TO 1.                                     
002880     SEARCH   LG-Exp-Cat-Entry                                    
002890              AT END PERFORM 2121-New-Expense THRU 2121-Exit      
002900              WHEN LC-Exp-Category (LG-Exp-Ix) = LT-Category      
002910                   ADD LT-Amount TO LC-Exp-Total (LG-Exp-Ix).     
002920 2120-Exit.                                                       
002930     EXIT.                                                        
002940*                                                                 
002950*    Table is full at 40 - the entry is silently dropped from     
002960*    the category breakdown, same limit and same behaviour as     
002970*    LGSUMM, WSLGCAT was sized to that figure on 11/03/92.        
002980 2121-New-Expense.                                                
002990     IF       LG-Exp-Cat-Count < 40                               
003000              ADD 1 TO LG-Exp-Cat-Count                           
003010              SET LG-Exp-Ix TO LG-Exp-Cat-Count                   
003020              MOVE LT-Category TO LC-Exp-Category (LG-Exp-Ix)     
003030              MOVE LT-Amount   TO LC-Exp-Total (LG-Exp-Ix).       
003040 2121-Exit.                                                       
003050     EXIT.                                                        
003060*                                                                 
003070 2210-Week-Category-Totals.                                       
003080*    Week 1 is days 1-7, week 2 8-14 and so on, truncated at      
003090*    month end - a plain integer divide on the day number.        
003100     COMPUTE  LG-Week-No = ((LT-Date-Dy - 1) / 7) + 1.            
003110     SET      LG-Wk-Ix TO LG-Week-No.                             
003120     ADD      LT-Amount TO LG-Wk-Total (LG-Wk-Ix).                
003130     SET      LG-Wk-Cat-Ix TO 1.                                  
003140     SEARCH   LG-Wk-Cat-Entry (LG-Wk-Ix)                          
003150              AT END PERFORM 2211-New-Week-Cat THRU 2211-Exit     
003160              WHEN LG-Wk-Cat-Category (LG-Wk-Ix LG-Wk-Cat-Ix)     
003170                     = LT-Category                                
003180                   ADD LT-Amount                                  
003190                     TO LG-Wk-Cat-Total (LG-Wk-Ix LG-Wk-Cat-Ix).  
003200 2210-Exit.                                                       
003210     EXIT.                                                        
003220*                                                                 
003230*    Per-week table, capped at 40 the same as the month table -   
003240*    a single week is most unlikely to reach it in practice.      
003250 2211-New-Week-Cat.                                               
003260     IF       LG-Wk-Cat-Count (LG-Wk-Ix) < 40                     
003270              ADD 1 TO LG-Wk-Cat-Count (LG-Wk-Ix)                 
003280              SET LG-Wk-Cat-Ix TO LG-Wk-Cat-Count (LG-Wk-Ix)      
003290              MOVE LT-Category                                    
003300                TO LG-Wk-Cat-Category (LG-Wk-Ix LG-Wk-Cat-Ix)     
003310              MOVE LT-Amount                                      
003320                TO LG-Wk-Cat-Total (LG-Wk-Ix LG-Wk-Cat-Ix).       
003330 2211-Exit.                                                       
003340     EXIT.                                                        
003350*                                                                 
003360*    Second-pass driver over the five week buckets built during   
003370*    2000's sweep of the file - a week with no expense activity   
003380*    at all is skipped, it gets no header on the printed report.  
003390 2200-Weekly-Sections.                                            
003400     SET      LG-Wk-Ix TO 1.                                      
003410 2201-Week-Loop.                                                  
003420     IF       LG-Wk-Ix > 5                                        
003430              GO TO 2200-Exit.                                    
003440     IF       LG-Wk-Cat-Count (LG-Wk-Ix) = ZERO                   
003450              GO TO 2205-Next-Week.                               
003460     PERFORM  2220-Write-Week-Section THRU 2220-Exit.             
003470 2205-Next-Week.                                                  
003480     SET      LG-Wk-Ix UP BY 1.                                   
003490     GO TO    2201-Week-Loop.                                     
003500 2200-Exit.                                                       
003510     EXIT.                                                        
003520*                                                                 
003530 2220-Write-Week-Section.                                         
003540*    Week end day is capped at the month's real last day - week   
003550*    5 of a 30/31-day month must not print past it, and WS-Days-  
003560*    In-This-Month was set once from LG-Days-In-Month at open.    
003570     MOVE     LG-Wk-Ix TO WS-Wk-Hdr-No.                           
003580     COMPUTE  WS-Wk-Hdr-Start = ((LG-Wk-Ix - 1) * 7) + 1.         
003590     COMPUTE  WS-Wk-Hdr-End   = LG-Wk-Ix * 7.                     
003600     IF       WS-Wk-Hdr-End > WS-Days-In-This-Month               
003610              MOVE WS-Days-In-This-Month TO WS-Wk-Hdr-End.        
003620     WRITE    LG-Report-Record FROM WS-Week-Hdr-Line.             
003630     SET      LG-Wk-Cat-Ix TO 1.                                  
003640 2221-Week-Cat-Loop.                                              
003650     IF       LG-Wk-Cat-Ix > LG-Wk-Cat-Count (LG-Wk-Ix)           
003660              GO TO 2222-Week-Total.                              
003670     MOVE     LG-Wk-Cat-Category (LG-Wk-Ix LG-Wk-Cat-Ix)          
003680                                    TO WS-Cat-Line-Name.          
003690     MOVE     LG-Wk-Cat-Total (LG-Wk-Ix LG-Wk-Cat-Ix)             
003700                                    TO WS-Cat-Line-Amt.           
003710     WRITE    LG-Report-Record FROM WS-Cat-Line.                  
003720     SET      LG-Wk-Cat-Ix UP BY 1.                               
003730     GO TO    2221-Week-Cat-Loop.                                 
003740*    Week total line always prints once the category detail is    
003750*    done, even for a week with just the one category - fixed     
003760*    17/06/03, see the change note at the top of this program.    
003770 2222-Week-Total.                                                 
003780     MOVE     LG-Wk-Total (LG-Wk-Ix) TO WS-Wk-Total-Amt.          
003790     WRITE    LG-Report-Record FROM WS-Wk-Total-Line.             
003800 2220-Exit.                                                       
003810     EXIT.                                                        
003820*                                                                 
003830 2300-Sort-Cat-Table.                                             
003840*    Same descending exchange sort as LGSUMM, kept local here     
003850*    since the two programs never share a running instance.       
003860*    Outer pass in LG-Cat-Sub, inner scan in LG-Exp-Ix, swap      
003870*    through the two shared scratch fields in WSLGCAT.            
003880     IF       LG-Exp-Cat-Count < 2                                
003890              GO TO 2300-Exit.                                    
003900     MOVE     1 TO LG-Cat-Sub.                                    
003910 2301-Outer-Loop.                                                 
003920     IF       LG-Cat-Sub >= LG-Exp-Cat-Count                      
003930              GO TO 2300-Exit.                                    
003940     SET      LG-Exp-Ix TO LG-Cat-Sub.                            
003950     SET      LG-Exp-Ix UP BY 1.                                  
003960 2302-Inner-Loop.                                                 
003970     IF       LG-Exp-Ix > LG-Exp-Cat-Count                        
003980              GO TO 2303-Next-Outer.                              
003990     IF       LC-Exp-Total (LG-Exp-Ix) > LC-Exp-Total (LG-Cat-Sub)
004000              MOVE LC-Exp-Total (LG-Cat-Sub)                      
004010                TO LG-Cat-Swap-Total                              
004020              MOVE LC-Exp-Category (LG-Cat-Sub)                   
004030                TO LG-Cat-Swap-Name                               
004040              MOVE LC-Exp-Total (LG-Exp-Ix)                       
004050                TO LC-Exp-Total (LG-Cat-Sub)                      
004060              MOVE LC-Exp-Category (LG-Exp-Ix)                    
004070                TO LC-Exp-Category (LG-Cat-Sub)                   
004080              MOVE LG-Cat-Swap-Total  TO LC-Exp-Total (LG-Exp-Ix) 
004090              MOVE LG-Cat-Swap-Name                               
004100                TO LC-Exp-Category (LG-Exp-Ix).                   
004110     SET      LG-Exp-Ix UP BY 1.                                  
004120     GO TO    2302-Inner-Loop.                                    
004130 2303-Next-Outer.                                                 
004140     SET      LG-Cat-Sub UP BY 1.                                 
004150     GO TO    2301-Outer-Loop.                                    
004160 2300-Exit.                                                       
004170     EXIT.                                                        
004180*                                                                 
004190 2310-Write-Transaction-Table.                                    
004200*    Second pass, file order, unfiltered by type - the raw        
004210*    transaction table wants every row as recorded.               
004220     MOVE     "N" TO WS-Eof-Switch.                               
004230     OPEN     INPUT LG-Trans-File.                                
004240     PERFORM  2311-Read-Trans-Row THRU 2311-Exit                  
004250              UNTIL WS-End-Of-File.                               
004260     CLOSE    LG-Trans-File.                                      
004270 2310-Exit.                                                       
004280     EXIT.                                                        
004290*                                                                 
004300*    Every field moves straight across into its print-line slot - 
004310*    no editing beyond the numeric picture on the amount, this    
004320*    section is meant to be the raw audit trail for the month.    
004330 2311-Read-Trans-Row.                                             
004340     READ     LG-Trans-File                                       
004350              AT END SET WS-End-Of-File TO TRUE                   
004360              NOT AT END                                          
004370                   MOVE LT-Date     TO WS-Trn-Date                
004380                   MOVE LT-Category TO WS-Trn-Category            
004390                   MOVE LT-Amount   TO WS-Trn-Amount              
004400                   MOVE LT-Type     TO WS-Trn-Type                
004410                   MOVE LT-Note     TO WS-Trn-Note                
004420                   WRITE LG-Report-Record FROM WS-Trans-Line      
004430     END-READ.                                                    
004440 2311-Exit.                                                       
004450     EXIT.                                                        
004460*                                                                 
004470*    Month-wide expense-category totals, already sorted           
004480*    descending by 2300 above - this just walks the table in the  
004490*    order the sort left it in and writes one line per category.  
004500 2400-Write-Category-Table.                                       
004510     MOVE     1 TO WS-Disp-Ix.                                    
004520*    WS-Disp-Ix is the shop's usual plain display subscript,      
004530*    kept separate from the sort's own LG-Cat-Sub so a later      
004540*    change to one loop can't disturb the other by accident.      
004550 2401-Cat-Loop.                                                   
004560     IF       WS-Disp-Ix > LG-Exp-Cat-Count                       
004570              GO TO 2400-Exit.                                    
004580     SET      LG-Exp-Ix TO WS-Disp-Ix.                            
004590     MOVE     LC-Exp-Category (LG-Exp-Ix) TO WS-Cat-Line-Name.    
004600     MOVE     LC-Exp-Total (LG-Exp-Ix)    TO WS-Cat-Line-Amt.     
004610     WRITE    LG-Report-Record FROM WS-Cat-Line.                  
004620     ADD      1 TO WS-Disp-Ix.                                    
004630     GO TO    2401-Cat-Loop.                                      
004640 2400-Exit.                                                       
004650     EXIT.                                                        
004660*                                                                 
004670*    Closing block of the document - income, expense and net,     
004680*    same three figures LGSUMM shows on the console, just edited  
004690*    onto the printed page here with a trailing sign for LS-Net.  
004700 2500-Write-Month-Summary.                                        
004710     MOVE     "INCOME    " TO WS-Sum-Label.                       
004720     MOVE     LS-Income    TO WS-Sum-Amt.                         
004730     WRITE    LG-Report-Record FROM WS-Summary-Line.              
004740     MOVE     "EXPENSE   " TO WS-Sum-Label.                       
004750     MOVE     LS-Expense   TO WS-Sum-Amt.                         
004760     WRITE    LG-Report-Record FROM WS-Summary-Line.              
004770     MOVE     "NET       " TO WS-Sum-Label.                       
004780     MOVE     LS-Net       TO WS-Sum-Amt.                         
004790     WRITE    LG-Report-Record FROM WS-Summary-Line.              
004800 2500-Exit.                                                       
004810     EXIT.                                                        
004820*                                                                 
004830*    Trans file was already closed after 2310's second pass -     
004840*    only the report output is still open at this point.          
004850 2600-Close-Files.                                                
004860     CLOSE    LG-Report-File.                                     
004870 2600-Exit.                                                       
004880     EXIT.                                                        
004890*                                                                 
004900 0900-Exit-Program.                                               
004910     GOBACK.                                                      
