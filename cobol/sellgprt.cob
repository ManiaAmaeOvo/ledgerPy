000100****************************************************              
000110*  SELECT Clause For Ledger Report Print File       *             
000120****************************************************              
000130* 04/09/88 rkd - Created.                                         
000140* 19/02/94 rkd - Assign changed to a data-name, output            
000150*                name varies (month / range / annual).            
000160     SELECT LG-Report-File                                        
000170         ASSIGN TO WS-LG-Report-File-Name                         
000180         ORGANIZATION IS LINE SEQUENTIAL                          
000190         FILE STATUS IS LG-Report-Status.                         
