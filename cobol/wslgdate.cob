000100****************************************************              
000110*  Shared Ledger Date Working Storage               *             
000120*     Split / Redefined Forms + Days-In-Month       *             
000130****************************************************              
000140* Common date work fields COPYd into every ledger                 
000150* program that has to derive a month key, resolve                 
000160* the -1/-2/-3 shorthand, or bucket a week.                       
000170*                                                                 
000180* 02/09/88 rkd - Created.                                         
000190* 17/05/93 rkd - Added Days-In-Month table for the                
000200*                week-5 truncation in LGEXPRT/LGANNL.             
000210* 21/01/99 jtw - Y2K: all year fields already 4-digit,            
000220*                no change required.                              
000230 01  LG-Work-Date-9.                                              
000240     03  LG-WD-Yr             PIC 9(4).                           
000250     03  LG-WD-Mo             PIC 99.                             
000260     03  LG-WD-Dy             PIC 99.                             
000270 01  LG-Work-Date-8   REDEFINES LG-Work-Date-9                    
000280                              PIC 9(8).                           
000290*                                                                 
000300 01  LG-Iso-Date-Field.                                           
000310     03  LG-Iso-Yr            PIC 9(4).                           
000320     03  FILLER               PIC X      VALUE "-".               
000330     03  LG-Iso-Mo            PIC 99.                             
000340     03  FILLER               PIC X      VALUE "-".               
000350     03  LG-Iso-Dy            PIC 99.                             
000360 01  LG-Iso-Date-10   REDEFINES LG-Iso-Date-Field                 
000370                              PIC X(10).                          
000380*                                                                 
000390 01  LG-Relative-Date-Work.                                       
000400     03  LG-Rel-Days-Back     PIC 9.                              
000410 01  LG-Rel-Literal   REDEFINES LG-Relative-Date-Work             
000420                              PIC X.                              
000430*                                                                 
000440 01  LG-Days-In-Month-Base    PIC X(24)                           
000450                              VALUE "312831303130313130313031".   
000460 01  LG-Days-In-Month-Table   REDEFINES LG-Days-In-Month-Base.    
000470     03  LG-Days-In-Month     PIC 99     OCCURS 12                
000480                              INDEXED BY LG-Dim-Ix.               
000490*                              Feb carried as 28 flat, leap years 
000500*                              not distinguished - acceptable per 
000510*                              the reporting rules this table serv
000520 01  LG-Date-Work-Ctrs.                                           
000530     03  LG-Week-No           PIC 9      COMP.                    
000540     03  LG-Week-Start-Day    PIC 99     COMP.                    
000550     03  LG-Week-End-Day      PIC 99     COMP.                    
