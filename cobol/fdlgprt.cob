000100****************************************************              
000110*  Record Definition For Ledger Report Print File   *             
000120****************************************************              
000130*  Record size 132 bytes - wide-carriage listing.                 
000140*                                                                 
000150* 04/09/88 rkd - Created.                                         
000160* 30/11/99 jtw - Y2K: no dates held in this record.               
000170 01  LG-Report-Record.                                            
000180     03  LG-Report-Line         PIC X(132).                       
