000100****************************************************              
000110*  SELECT Clause For Ledger Transaction File        *             
000120****************************************************              
000130* 03/09/88 rkd - Created.                                         
000140* 19/02/94 rkd - Assign changed to a data-name so the             
000150*                caller can point at any CCYY-MM file             
000160*                without a recompile.                             
000170     SELECT LG-Trans-File                                         
000180         ASSIGN TO WS-LG-Trans-File-Name                          
000190         ORGANIZATION IS LINE SEQUENTIAL                          
000200         FILE STATUS IS LG-Trans-Status.                          
