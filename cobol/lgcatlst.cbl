000100* Ledger System - Category List Across All Months                 
000110****************************************************************  
000120*                                                               * 
000130*             All-Months Distinct Category Listing             *  
000140*                                                               * 
000150****************************************************************  
000160 IDENTIFICATION DIVISION.                                         
000170*================================                                 
000180 PROGRAM-ID.       LGCATLST.                                      
000190*                                                                 
000200 AUTHOR.           R K DENHOLM.                                   
000210 INSTALLATION.     RIVERSIDE DATA SERVICES LTD.                   
000220 DATE-WRITTEN.     20/10/1988.                                    
000230 DATE-COMPILED.                                                   
000240 SECURITY.         COPYRIGHT (C) 1988-2003 & LATER,               
000250*                  RIVERSIDE DATA SERVICES LTD.                   
000260*                  ALL RIGHTS RESERVED.                           
000270*                                                                 
000280* Remarks.         Scans every month file named in WSLGTAB's      
000290*                  known-month table, collects the distinct       
000300*                  non-blank categories seen, sorts them          
000310*                  ascending and lists them to the console.       
000320*                  Files that will not open or hold no records    
000330*                  are simply skipped, not treated as errors.     
000340*                                                                 
000350* Called Modules.  None.                                          
000360*                                                                 
000370* Files Used.      LGTRAN-nnnnnn.  Every candidate month file.    
000380*                                                                 
000390* Error Messages.  LG051 - No categories found.                   
000400*                                                                 
000410* Changes:                                                        
000420* 20/10/88 rkd  1.00.00 Created.                                  
000430* 04/03/93 rkd  1.00.01 Category list widened 40 to 60, the       
000440*                       shop's category list had outgrown 40.     
000450* 09/02/99 jtw  1.00.02 Y2K - month table already CCYY-MM.        
000460* 11/07/03 mrs  1.00.03 Ascending sort corrected, was sorting     
000470*                       descending by mistake since 1.00.00.      
000480*                                                                 
000490****************************************************************  
000500* Copyright Notice.                                               
000510* ****************                                                
000520* This program is part of the Riverside Data Services personal    
000530* ledger batch suite and is Copyright (c) Riverside Data          
000540* Services Ltd, 1988-2003 and later.  For internal use only.      
000550****************************************************************  
000560*                                                                 
000570 ENVIRONMENT DIVISION.                                            
000580*================================                                 
000590 COPY "envdiv.cob".                                               
000600 INPUT-OUTPUT SECTION.                                            
000610 FILE-CONTROL.                                                    
000620 COPY "sellgtrn.cob".                                             
000630*                                                                 
000640 DATA DIVISION.                                                   
000650*================================                                 
000660 FILE SECTION.                                                    
000670 COPY "fdlgtrn.cob".                                              
000680*                                                                 
000690 WORKING-STORAGE SECTION.                                         
000700*------------------------                                         
000710 77  PROG-NAME               PIC X(19) VALUE "LGCATLST (1.00.03)".
000720*                                                                 
000730 COPY "wslgtab.cob".                                              
000740 COPY "wslgdate.cob".                                             
000750*                                                                 
000760 01  WS-Control-Data.                                             
000770     03  WS-LG-Trans-File-Name    PIC X(14).                      
000780     03  LG-Trans-Status          PIC XX.                         
000790     03  WS-Eof-Switch            PIC X     VALUE "N".            
000800         88  WS-End-Of-File               VALUE "Y".              
000810     03  WS-Cat-Count             PIC 99   COMP VALUE ZERO.       
000820     03  WS-Cat-Sub               PIC 99   COMP.                  
000830     03  WS-Cat-Sub2              PIC 99   COMP.                  
000840     03  WS-Cat-Swap              PIC X(20).                      
000850     03  WS-Disp-Ix               PIC 99   COMP.                  
000860*                                                                 
000870 01  WS-Category-List.                                            
000880     03  WS-Cat-Entry OCCURS 60 TIMES INDEXED BY WS-Cat-Ix        
000890                                    PIC X(20).                    
000900*                                                                 
000910 01  Error-Messages.                                              
000920     03  LG051    PIC X(25) VALUE                                 
000930                  "LG051 No categories found".                    
000940*                                                                 
000950 PROCEDURE DIVISION.                                              
000960*=====================================                            
000970*                                                                 
000980 0000-Main.                                                       
000990     PERFORM  6000-Scan-Month-Files THRU 6000-Exit.               
001000     IF       WS-Cat-Count = ZERO                                 
001010              DISPLAY LG051                                       
001020              GO TO 0900-Exit-Program.                            
001030     PERFORM  6200-Sort-Categories THRU 6200-Exit.                
001040     PERFORM  6300-Display-Categories THRU 6300-Exit.             
001050     GO TO    0900-Exit-Program.                                  
001060*                                                                 
001070 6000-Scan-Month-Files.                                           
001080     SET      LG-Mth-Ix TO 1.                                     
001090 6010-File-Loop.                                                  
001100     IF       LG-Mth-Ix > LG-Month-Table-Count                    
001110              GO TO 6000-Exit.                                    
001120     STRING   LG-Month-File-Prefix         DELIMITED BY SIZE      
001130              LG-Month-Entry (LG-Mth-Ix)   DELIMITED BY SIZE      
001140              INTO WS-LG-Trans-File-Name.                         
001150     MOVE     "N" TO WS-Eof-Switch.                               
001160     OPEN     INPUT LG-Trans-File.                                
001170     IF       LG-Trans-Status = "00"                              
001180              PERFORM 6100-Collect-Categories THRU 6100-Exit      
001190                       UNTIL WS-End-Of-File                       
001200              CLOSE LG-Trans-File.                                
001210     SET      LG-Mth-Ix UP BY 1.                                  
001220     GO TO    6010-File-Loop.                                     
001230 6000-Exit.                                                       
001240     EXIT.                                                        
001250*                                                                 
001260 6100-Collect-Categories.                                         
001270     READ     LG-Trans-File                                       
001280              AT END SET WS-End-Of-File TO TRUE                   
001290              NOT AT END PERFORM 6110-One-Category THRU 6110-Exit 
001300     END-READ.                                                    
001310 6100-Exit.                                                       
001320     EXIT.                                                        
001330*                                                                 
001340 6110-One-Category.                                               
001350     IF       LT-Category = SPACES                                
001360              GO TO 6110-Exit.                                    
001370     SET      WS-Cat-Ix TO 1.                                     
001380     SEARCH   WS-Cat-Entry                                        
001390              AT END PERFORM 6111-New-Category THRU 6111-Exit     
001400              WHEN WS-Cat-Entry (WS-Cat-Ix) = LT-Category         
001410                   CONTINUE.                                      
001420 6110-Exit.                                                       
001430     EXIT.                                                        
001440*                                                                 
001450 6111-New-Category.                                               
001460     IF       WS-Cat-Count < 60                                   
001470              ADD 1 TO WS-Cat-Count                               
001480              SET WS-Cat-Ix TO WS-Cat-Count                       
001490              MOVE LT-Category TO WS-Cat-Entry (WS-Cat-Ix).       
001500 6111-Exit.                                                       
001510     EXIT.                                                        
001520*                                                                 
001530 6200-Sort-Categories.                                            
001540*    Plain ascending exchange sort - only run once per report,    
001550*    the category count is never large enough to justify          
001560*    anything fancier.                                            
001570     IF       WS-Cat-Count < 2                                    
001580              GO TO 6200-Exit.                                    
001590     MOVE     1 TO WS-Cat-Sub.                                    
001600 6210-Outer-Loop.                                                 
001610     IF       WS-Cat-Sub >= WS-Cat-Count                          
001620              GO TO 6200-Exit.                                    
001630     MOVE     WS-Cat-Sub TO WS-Cat-Sub2.                          
001640     ADD      1 TO WS-Cat-Sub2.                                   
001650 6220-Inner-Loop.                                                 
001660     IF       WS-Cat-Sub2 > WS-Cat-Count                          
001670              GO TO 6230-Next-Outer.                              
001680     SET      WS-Cat-Ix TO WS-Cat-Sub2.                           
001690     IF       WS-Cat-Entry (WS-Cat-Sub) > WS-Cat-Entry (WS-Cat-Ix)
001700              MOVE WS-Cat-Entry (WS-Cat-Sub) TO WS-Cat-Swap       
001710              MOVE WS-Cat-Entry (WS-Cat-Ix)                       
001720                TO WS-Cat-Entry (WS-Cat-Sub)                      
001730              MOVE WS-Cat-Swap                                    
001740                TO WS-Cat-Entry (WS-Cat-Ix).                      
001750     ADD      1 TO WS-Cat-Sub2.                                   
001760     GO TO    6220-Inner-Loop.                                    
001770 6230-Next-Outer.                                                 
001780     ADD      1 TO WS-Cat-Sub.                                    
001790     GO TO    6210-Outer-Loop.                                    
001800 6200-Exit.                                                       
001810     EXIT.                                                        
001820*                                                                 
001830 6300-Display-Categories.                                         
001840     MOVE     1 TO WS-Disp-Ix.                                    
001850 6310-Display-Loop.                                               
001860     IF       WS-Disp-Ix > WS-Cat-Count                           
001870              GO TO 6300-Exit.                                    
001880     SET      WS-Cat-Ix TO WS-Disp-Ix.                            
001890     DISPLAY  "  " WS-Cat-Entry (WS-Cat-Ix).                      
001900     ADD      1 TO WS-Disp-Ix.                                    
001910     GO TO    6310-Display-Loop.                                  
001920 6300-Exit.                                                       
001930     EXIT.                                                        
001940*                                                                 
001950 0900-Exit-Program.                                               
001960     GOBACK.                                                      
